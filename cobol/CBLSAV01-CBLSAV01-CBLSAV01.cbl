000100*
000200*-----------------------------------------------------------------
000300* PROGRAM-ID.  CBLSAV01.
000400*-----------------------------------------------------------------
000500*
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.        CBLSAV01.
000800 AUTHOR.            A. LINDQUIST.
000900 INSTALLATION.      ALBIA STATE BANK - DATA PROCESSING.
001000 DATE-WRITTEN.      04/03/94.
001100 DATE-COMPILED.
001200 SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001300*
001400*-----------------------------------------------------------------
001500* CBLSAV01 - TRANSACTION LOAD AND MONTHLY AGGREGATION
001600*
001700* FIRST PROGRAM IN THE SAVINGS-GOAL FORECAST RUN.  READS THE
001800* CUSTOMER'S TRANSACTION HISTORY, FINDS THE THREE MOST RECENT
001900* CALENDAR MONTHS THAT ACTUALLY HAVE ACTIVITY ON THE FILE, TOTALS
002000* INCOME, FIXED SPEND AND VARIABLE SPEND FOR EACH OF THOSE MONTHS,
002100* AND BUILDS THE MONTH-WORK FILE THAT CBLSAV02 AND CBLSAV03 READ.
002200*
002300* CHANGE LOG
002400*
002500* 04/03/94  AL   TKT-4401  ORIGINAL PROGRAM.  BUILDS THE MONTH-
002600*                          WORK FILE FOR THE NEW SAVINGS-GOAL
002700*                          FORECAST JOB STREAM.
002800* 08/19/94  AL   TKT-4409  ADDED PER-CATEGORY BREAKDOWN RECORDS TO
002900*                          MONTH-WORK FOR THE TRIM-SUGGESTION PASS
003000*                          PICKED UP LATER BY CBLSAV03.
003100* 02/11/96  RJH  TKT-4418  TRANSACTION DATE NOW ACCEPTS MM/DD/YYYY
003200*                          AND DD/MM/YYYY IN ADDITION TO THE USUAL
003300*                          YYYY-MM-DD FORMAT.
003400* 11/09/98  DWK  TKT-4432  Y2K REMEDIATION.  ALL WORKING DATE
003500*                          FIELDS EXPANDED TO 4-DIGIT YEARS.  NO
003600*                          MORE WINDOWING OF 2-DIGIT YEARS
003700*                          IN THIS PROGRAM.
003800* 06/02/01  RJH  TKT-4431  MONTH-WORK RECORD LAYOUT AGREED WITH
003900*                          ANALYSIS -- SEE CBLSAVM.
004000* 09/14/04  CLS  TKT-4455  OPTIONAL HEADER LINE ON THE
004100*                          TRANSACTIONS FILE IS NOW DETECTED AND
004200*                          SKIPPED.
004300*-----------------------------------------------------------------
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700         SOURCE-COMPUTER.   IBM-4381.
004800         OBJECT-COMPUTER.   IBM-4381.
004900         SPECIAL-NAMES.
005000             C01 IS TOP-OF-FORM
005100             UPSI-0 ON STATUS IS SW-TRACE-ON
005200                    OFF STATUS IS SW-TRACE-OFF.
005300 INPUT-OUTPUT SECTION.
005400         FILE-CONTROL.
005500             SELECT TRANSACTIONS ASSIGN TO TRANDAT
005600                 ORGANIZATION IS LINE SEQUENTIAL.
005700             SELECT MONTH-WORK   ASSIGN TO MONTHWRK
005800                 ORGANIZATION IS LINE SEQUENTIAL.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300         FD  TRANSACTIONS
006400             LABEL RECORDS ARE OMITTED
006500             RECORD CONTAINS 100 CHARACTERS
006600             DATA RECORD IS TRAN-LINE.
006700         01  TRAN-LINE                   PIC X(100).
006800*
006900         FD  MONTH-WORK
007000             LABEL RECORDS ARE OMITTED
007100             RECORD CONTAINS 90 CHARACTERS
007200             DATA RECORD IS MW-LINE.
007300         01  MW-LINE                     PIC X(90).
007400*
007500 WORKING-STORAGE SECTION.
007600*
007700         01  WS-SWITCHES.
007800             05  MORE-RECS               PIC X(3)  VALUE 'YES'.
007900             05  WS-FOUND-SW             PIC X(1)  VALUE 'N'.
008000                 88  WS-FOUND                      VALUE 'Y'.
008100                 88  WS-NOT-FOUND                  VALUE 'N'.
008200             05  WS-SWAP-SW              PIC X(1)  VALUE 'Y'.
008300*
008400         01  WS-COUNTERS.
008500             05 WS-SUB-I PIC 9(3) COMP VALUE ZERO.
008600             05 WS-MONTH-COUNT PIC 9(3) COMP VALUE ZERO.
008700             05 WS-BASE-COUNT PIC 9(3) COMP VALUE ZERO.
008800             05 WS-MATCH-IDX PIC 9(3) COMP VALUE ZERO.
008900             05 WS-CAT-IDX PIC 9(3) COMP VALUE ZERO.
009000             05 WS-TRAN-IN-COUNT PIC 9(7) COMP VALUE ZERO.
009100*
009200*          WS-HOLD-MONTH CARRIES A CANDIDATE YYYYMM VALUE WHILE A
009300*          TRANSACTION IS BEING CLASSIFIED.  THE PARTS VIEW BELOW
009400*          IS KEPT FOR TRACE DISPLAYS AND FOR ANY FUTURE REPORT
009500*          THAT WANTS THE YEAR AND MONTH SEPARATELY.
009600*
009700         01  WS-HOLD-MONTH               PIC 9(6)  VALUE ZERO.
009800         01  WS-HOLD-MONTH-PARTS REDEFINES WS-HOLD-MONTH.
009900             05  WS-HOLD-YEAR            PIC 9(4).
010000             05  WS-HOLD-MON             PIC 9(2).
010100*
010200*          SWAP HOLDER FOR THE MONTH-LIST BUBBLE SORT.  REDEFINED
010300*          THE SAME WAY AS WS-HOLD-MONTH ABOVE SO A TRACE DISPLAY
010400*          CAN SHOW WHICH YEAR/MONTH JUST MOVED.
010500*
010600         01  WS-SWAP-HOLD                PIC 9(6)  VALUE ZERO.
010700         01  WS-SWAP-HOLD-PARTS REDEFINES WS-SWAP-HOLD.
010800             05  WS-SWAP-YEAR            PIC 9(4).
010900             05  WS-SWAP-MON             PIC 9(2).
011000*
011100*          TODAY'S DATE, USED ONLY WHEN A TRANSACTION'S DATE FIELD
011200*          WILL NOT PARSE AND WE HAVE TO FALL BACK TO SOMETHING.
011300*          THE NUMERIC-ONLY VIEW BELOW IS THE THIRD REDEFINES THIS
011400*          PROGRAM CARRIES AND IS USED FOR THE TRACE DISPLAY LINE.
011500*
011600         01  WS-RUN-DATE.
011700             05  WS-RUN-YEAR             PIC 9(4).
011800             05  WS-RUN-MONTH            PIC 99.
011900             05  WS-RUN-DAY              PIC 99.
012000         01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(8).
012100*
012200*          SCRATCH FIELDS FOR THE SLASH-DATE VALIDATION CHECK AND
012300*          FOR DE-EDITING THE TRANSACTION AMOUNT TEXT.
012400*
012500         01  WS-SCAN-AREA.
012600             05 WS-SCAN-P1 PIC 99 COMP VALUE ZERO.
012700             05 WS-SCAN-P2 PIC 99 COMP VALUE ZERO.
012800             05 WS-SCAN-P3 PIC 9(4) COMP VALUE ZERO.
012900*
013000         01  WS-AMOUNT-AREA.
013100             05  WS-AMT-SIGN             PIC S9    COMP VALUE +1.
013200             05  WS-AMT-TEXT             PIC X(14) VALUE SPACES.
013300             05  WS-AMT-WHOLE-TXT        PIC X(09) VALUE SPACES.
013400             05  WS-AMT-FRAC-TXT         PIC X(02) VALUE SPACES.
013500             05  WS-AMT-WHOLE            PIC 9(7)  VALUE ZERO.
013600             05  WS-AMT-FRAC             PIC 9(2)  VALUE ZERO.
013700*
013800         COPY CBLSAVT.
013900         COPY CBLSAVC.
014000         COPY CBLSAVM.
014100*
014200*          DISTINCT-MONTH WORK TABLE.  PASS 1 LOADS THIS TABLE
014300*          WITH EVERY YEAR-MONTH THAT APPEARS ON THE TRANSACTIONS
014400*          FILE, IN THE ORDER THEY ARE FIRST SEEN.  PARAGRAPH
014500*          2500-SORT-MONTH-LIST PUTS IT IN ASCENDING ORDER SO THE
014600*          LAST ENTRIES ARE THE MOST RECENT MONTHS.
014700*
014800         01  WS-MONTH-LIST-TABLE.
014900             05  ML-ENTRY OCCURS 60 TIMES.
015000                 10  ML-YEAR-MONTH       PIC 9(6).
015100*
015200*          BASELINE WORK TABLE -- UP TO THE THREE MOST RECENT
015300*          MONTHS, EACH WITH ITS RUNNING TOTALS AND A TABLE OF THE
015400*          CATEGORIES THAT HAD ACTIVITY THAT MONTH.
015500*
015600         01  WS-BASELINE-TABLE.
015700             05  BT-ENTRY OCCURS 3 TIMES.
015800                 10  BT-YEAR-MONTH       PIC 9(6).
015900                 10  BT-INCOME           PIC S9(9)V99.
016000                 10  BT-FIXED            PIC S9(9)V99.
016100                 10  BT-VARIABLE         PIC S9(9)V99.
016200                 10  BT-CAT-COUNT        PIC 9(3)    COMP.
016300                 10  BT-CAT-ENTRY OCCURS 20 TIMES.
016400                     15  CT-NAME         PIC X(20).
016500                     15  CT-FIXED-FLAG   PIC X(1).
016600                     15  CT-AMOUNT       PIC S9(9)V99.
016700*
016800 PROCEDURE DIVISION.
016900*
017000 0000-CBLSAV01.
017100             PERFORM 1000-INITIALIZE.
017200             PERFORM 2000-SCAN-MONTHS THRU 2000-EXIT
017300                 UNTIL MORE-RECS = 'NO'.
017400             CLOSE TRANSACTIONS.
017500             PERFORM 2500-SORT-MONTH-LIST.
017600             PERFORM 2600-SELECT-BASELINE.
017700             PERFORM 3000-LOAD-BASELINE.
017800             PERFORM 4000-WRITE-MONTH-WORK.
017900             PERFORM 9800-CLOSING.
018000             STOP RUN.
018100*
018200*          ------------------------------------------------------
018300*          1000 - OPEN THE FILES AND CAPTURE TODAY'S DATE FOR USE
018400*          AS A FALLBACK WHEN A TRANSACTION DATE WON'T PARSE.
018500*          ------------------------------------------------------
018600*
018700         1000-INITIALIZE.
018800             MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE.
018900             OPEN INPUT  TRANSACTIONS.
019000             OPEN OUTPUT MONTH-WORK.
019100             PERFORM 9000-READ-TRANSACTION.
019200         IF TRAN-LINE (1:4) = 'DATE' OR TRAN-LINE (1:4) = 'date'
019300                 PERFORM 9000-READ-TRANSACTION
019400             END-IF.
019500*
019600*          ------------------------------------------------------
019700*          2000 - PASS ONE.  FOR EVERY TRANSACTION, WORK OUT ITS
019800*          YEAR AND MONTH AND ADD IT TO THE DISTINCT-MONTH TABLE
019900*          IF IT IS NOT ALREADY THERE.
020000*          ------------------------------------------------------
020100*
020200         2000-SCAN-MONTHS.
020300             PERFORM 2050-UNSTRING-LINE.
020400             PERFORM 2100-PARSE-DATE.
020500             PERFORM 2200-INSERT-MONTH.
020600             PERFORM 9000-READ-TRANSACTION.
020700         2000-EXIT.
020800             EXIT.
020900*
021000         2050-UNSTRING-LINE.
021100             UNSTRING TRAN-LINE DELIMITED BY ','
021200                 INTO WS-TRAN-DATE-TXT
021300                      WS-TRAN-AMOUNT-TXT
021400                      WS-TRAN-MERCHANT
021500                      WS-TRAN-CATEGORY
021600                      WS-TRAN-ACCOUNT
021700             END-UNSTRING.
021800*
021900*          02/11/96 RJH -- TRY YYYY-MM-DD FIRST, THEN MM/DD/YYYY,
022000*          THEN DD/MM/YYYY.  IF NONE OF THOSE HOLD UP, TAG THE
022100*          TRANSACTION WITH TODAY'S YEAR AND MONTH SO IT AT LEAST
022200*          LANDS SOMEWHERE REASONABLE RATHER THAN BLOWING UP.
022300*
022400         2100-PARSE-DATE.
022500             IF WS-TRAN-DATE-TXT (5:1) = '-'
022600                 MOVE WS-TRAN-DATE-TXT (1:4) TO WS-TRAN-YEAR
022700                 MOVE WS-TRAN-DATE-TXT (6:2) TO WS-TRAN-MONTH
022800                 MOVE WS-TRAN-DATE-TXT (9:2) TO WS-TRAN-DAY
022900                 GO TO 2100-EXIT
023000             END-IF.
023100             MOVE ZERO TO WS-SCAN-P1 WS-SCAN-P2 WS-SCAN-P3.
023200             IF WS-TRAN-DATE-TXT (3:1) = '/'
023300               AND WS-TRAN-DATE-TXT (1:2) IS NUMERIC
023400               AND WS-TRAN-DATE-TXT (4:2) IS NUMERIC
023500               AND WS-TRAN-DATE-TXT (7:4) IS NUMERIC
023600                 MOVE WS-TRAN-DATE-TXT (1:2) TO WS-SCAN-P1
023700                 MOVE WS-TRAN-DATE-TXT (4:2) TO WS-SCAN-P2
023800                 MOVE WS-TRAN-DATE-TXT (7:4) TO WS-SCAN-P3
023900                 IF WS-SCAN-P1 >= 1 AND WS-SCAN-P1 <= 12
024000                     MOVE WS-SCAN-P3 TO WS-TRAN-YEAR
024100                     MOVE WS-SCAN-P1 TO WS-TRAN-MONTH
024200                     MOVE WS-SCAN-P2 TO WS-TRAN-DAY
024300                     GO TO 2100-EXIT
024400                 END-IF
024500                 IF WS-SCAN-P2 >= 1 AND WS-SCAN-P2 <= 12
024600                     MOVE WS-SCAN-P3 TO WS-TRAN-YEAR
024700                     MOVE WS-SCAN-P2 TO WS-TRAN-MONTH
024800                     MOVE WS-SCAN-P1 TO WS-TRAN-DAY
024900                     GO TO 2100-EXIT
025000                 END-IF
025100             END-IF.
025200             MOVE WS-RUN-YEAR  TO WS-TRAN-YEAR.
025300             MOVE WS-RUN-MONTH TO WS-TRAN-MONTH.
025400             MOVE WS-RUN-DAY   TO WS-TRAN-DAY.
025500         2100-EXIT.
025600             EXIT.
025700*
025800         2200-INSERT-MONTH.
025900             COMPUTE WS-HOLD-MONTH =
026000                 WS-TRAN-YEAR * 100 + WS-TRAN-MONTH.
026100             SET WS-NOT-FOUND TO TRUE.
026200             PERFORM 2210-SEARCH-MONTH
026300                 VARYING WS-SUB-I FROM 1 BY 1
026400             UNTIL WS-FOUND OR WS-SUB-I > WS-MONTH-COUNT.
026500             IF WS-NOT-FOUND AND WS-MONTH-COUNT < 60
026600                 ADD 1 TO WS-MONTH-COUNT
026700             MOVE WS-HOLD-MONTH TO ML-YEAR-MONTH (WS-MONTH-COUNT)
026800             END-IF.
026900*
027000         2210-SEARCH-MONTH.
027100             IF ML-YEAR-MONTH (WS-SUB-I) = WS-HOLD-MONTH
027200                 SET WS-FOUND TO TRUE
027300             END-IF.
027400*
027500*          ------------------------------------------------------
027600*          2500 - SORT THE DISTINCT-MONTH TABLE ASCENDING.  THIS
027700*          SHOP HAS NEVER HAD A SORT UTILITY ON THIS JOB STEP SO
027800*          WE DO IT THE OLD WAY, A BUBBLE SORT PARAGRAPH.
027900*          ------------------------------------------------------
028000*
028100         2500-SORT-MONTH-LIST.
028200             IF WS-MONTH-COUNT > 1
028300                 MOVE 'Y' TO WS-SWAP-SW
028400                 PERFORM 2510-SORT-PASS UNTIL WS-SWAP-SW = 'N'
028500             END-IF.
028600*
028700         2510-SORT-PASS.
028800             MOVE 'N' TO WS-SWAP-SW.
028900             PERFORM 2520-SORT-COMPARE
029000                 VARYING WS-SUB-I FROM 1 BY 1
029100                 UNTIL WS-SUB-I > WS-MONTH-COUNT - 1.
029200*
029300         2520-SORT-COMPARE.
029400             IF ML-YEAR-MONTH (WS-SUB-I) >
029500                ML-YEAR-MONTH (WS-SUB-I + 1)
029600                 MOVE ML-YEAR-MONTH (WS-SUB-I)
029700                                   TO WS-SWAP-HOLD
029800                 MOVE ML-YEAR-MONTH (WS-SUB-I + 1)
029900                               TO ML-YEAR-MONTH (WS-SUB-I)
030000                 MOVE WS-SWAP-HOLD
030100                               TO ML-YEAR-MONTH (WS-SUB-I + 1)
030200                 MOVE 'Y' TO WS-SWAP-SW
030300             END-IF.
030400*
030500*          ------------------------------------------------------
030600*          2600 - THE LAST (UP TO) THREE ENTRIES OF THE SORTED
030700*          DISTINCT-MONTH TABLE ARE THE BASELINE MONTHS.
030800*          ------------------------------------------------------
030900*
031000         2600-SELECT-BASELINE.
031100             MOVE 0 TO WS-BASE-COUNT.
031200             IF WS-MONTH-COUNT > 3
031300                 COMPUTE WS-SUB-I = WS-MONTH-COUNT - 3 + 1
031400             ELSE
031500                 MOVE 1 TO WS-SUB-I
031600             END-IF.
031700             PERFORM 2610-COPY-BASELINE
031800                 VARYING WS-SUB-I FROM WS-SUB-I BY 1
031900                 UNTIL WS-SUB-I > WS-MONTH-COUNT.
032000*
032100         2610-COPY-BASELINE.
032200             ADD 1 TO WS-BASE-COUNT.
032300             MOVE ML-YEAR-MONTH (WS-SUB-I)
032400                               TO BT-YEAR-MONTH (WS-BASE-COUNT).
032500             MOVE ZERO TO BT-INCOME   (WS-BASE-COUNT)
032600                          BT-FIXED    (WS-BASE-COUNT)
032700                          BT-VARIABLE (WS-BASE-COUNT)
032800                          BT-CAT-COUNT (WS-BASE-COUNT).
032900*
033000*          ------------------------------------------------------
033100*          3000 - PASS TWO.  RE-READ THE TRANSACTIONS FILE FROM
033200*          THE TOP AND ACCUMULATE INCOME, FIXED SPEND, VARIABLE
033300*          SPEND AND PER-CATEGORY SPEND, BUT ONLY FOR THE MONTHS
033400*          THAT MADE THE BASELINE TABLE ABOVE.
033500*          ------------------------------------------------------
033600*
033700         3000-LOAD-BASELINE.
033800             OPEN INPUT TRANSACTIONS.
033900             MOVE 'YES' TO MORE-RECS.
034000             PERFORM 9000-READ-TRANSACTION.
034100         IF TRAN-LINE (1:4) = 'DATE' OR TRAN-LINE (1:4) = 'date'
034200                 PERFORM 9000-READ-TRANSACTION
034300             END-IF.
034400             PERFORM 3100-LOAD-PASS THRU 3100-EXIT
034500                 UNTIL MORE-RECS = 'NO'.
034600             CLOSE TRANSACTIONS.
034700*
034800         3100-LOAD-PASS.
034900             PERFORM 2050-UNSTRING-LINE.
035000             PERFORM 2100-PARSE-DATE.
035100             PERFORM 3200-ACCUMULATE-MONTH.
035200             PERFORM 9000-READ-TRANSACTION.
035300         3100-EXIT.
035400             EXIT.
035500*
035600         3200-ACCUMULATE-MONTH.
035700             COMPUTE WS-HOLD-MONTH =
035800                 WS-TRAN-YEAR * 100 + WS-TRAN-MONTH.
035900             SET WS-NOT-FOUND TO TRUE.
036000             PERFORM 3210-FIND-BASELINE
036100                 VARYING WS-SUB-I FROM 1 BY 1
036200                 UNTIL WS-FOUND OR WS-SUB-I > WS-BASE-COUNT.
036300             IF WS-FOUND
036400                 PERFORM 3300-PARSE-AMOUNT
036500                 PERFORM 3400-CLASSIFY-CATEGORY
036600                 IF WS-TRAN-AMOUNT > 0
036700                 ADD WS-TRAN-AMOUNT TO BT-INCOME (WS-MATCH-IDX)
036800                 ELSE
036900                     IF WS-TRAN-IS-FIXED
037000                         SUBTRACT WS-TRAN-AMOUNT
037100                             FROM BT-FIXED (WS-MATCH-IDX)
037200                     ELSE
037300                         SUBTRACT WS-TRAN-AMOUNT
037400                             FROM BT-VARIABLE (WS-MATCH-IDX)
037500                     END-IF
037600                     PERFORM 3500-ACCUMULATE-CATEGORY
037700                 END-IF
037800             END-IF.
037900*
038000         3210-FIND-BASELINE.
038100             IF BT-YEAR-MONTH (WS-SUB-I) = WS-HOLD-MONTH
038200                 SET WS-FOUND TO TRUE
038300                 MOVE WS-SUB-I TO WS-MATCH-IDX
038400             END-IF.
038500*
038600*          08/19/94 AL -- DE-EDIT THE AMOUNT TEXT BY HAND.  THE
038700*          FIELD CAN CARRY A LEADING MINUS SIGN AND ALWAYS CARRIES
038800*          TWO DECIMAL DIGITS.
038900*
039000         3300-PARSE-AMOUNT.
039100             MOVE +1 TO WS-AMT-SIGN.
039200             MOVE SPACES TO WS-AMT-TEXT.
039300             IF WS-TRAN-AMOUNT-TXT (1:1) = '-'
039400                 MOVE -1 TO WS-AMT-SIGN
039500                 MOVE WS-TRAN-AMOUNT-TXT (2:13) TO WS-AMT-TEXT
039600             ELSE
039700                 MOVE WS-TRAN-AMOUNT-TXT TO WS-AMT-TEXT
039800             END-IF.
039900             MOVE SPACES TO WS-AMT-WHOLE-TXT WS-AMT-FRAC-TXT.
040000             UNSTRING WS-AMT-TEXT DELIMITED BY '.'
040100                 INTO WS-AMT-WHOLE-TXT WS-AMT-FRAC-TXT
040200             END-UNSTRING.
040300             MOVE WS-AMT-WHOLE-TXT TO WS-AMT-WHOLE.
040400             MOVE WS-AMT-FRAC-TXT  TO WS-AMT-FRAC.
040500             COMPUTE WS-TRAN-AMOUNT ROUNDED =
040600             WS-AMT-SIGN * (WS-AMT-WHOLE + (WS-AMT-FRAC / 100)).
040700*
040800*          LOOK THE TRIMMED CATEGORY UP IN THE FIXED-SPEND TABLE.
040900*          ANYTHING NOT IN THAT TABLE IS TREATED AS VARIABLE.
041000*
041100         3400-CLASSIFY-CATEGORY.
041200             SET WS-NOT-FOUND TO TRUE.
041300             PERFORM 3410-SEARCH-FIXED
041400                 VARYING WS-SUB-I FROM 1 BY 1
041500                 UNTIL WS-FOUND OR WS-SUB-I > 9.
041600             IF WS-FOUND
041700                 MOVE 'Y' TO WS-TRAN-FIXED-FLAG
041800             ELSE
041900                 MOVE 'N' TO WS-TRAN-FIXED-FLAG
042000             END-IF.
042100*
042200         3410-SEARCH-FIXED.
042300             IF WS-TRAN-CATEGORY =
042400                FIXED-CATEGORY-NAME (WS-SUB-I)
042500                 SET WS-FOUND TO TRUE
042600             END-IF.
042700*
042800*          ADD THIS TRANSACTION'S ABSOLUTE AMOUNT TO THE RUNNING
042900*          TOTAL FOR ITS CATEGORY WITHIN THE MATCHED BASELINE
043000*          MONTH, ADDING A NEW CATEGORY SLOT IF NEEDED.
043100*
043200         3500-ACCUMULATE-CATEGORY.
043300             SET WS-NOT-FOUND TO TRUE.
043400             PERFORM 3510-SEARCH-CATEGORY
043500                 VARYING WS-SUB-I FROM 1 BY 1
043600                 UNTIL WS-FOUND
043700                OR WS-SUB-I > BT-CAT-COUNT (WS-MATCH-IDX).
043800             IF WS-NOT-FOUND AND BT-CAT-COUNT (WS-MATCH-IDX) < 20
043900                 ADD 1 TO BT-CAT-COUNT (WS-MATCH-IDX)
044000             MOVE BT-CAT-COUNT (WS-MATCH-IDX) TO WS-CAT-IDX
044100                 MOVE WS-TRAN-CATEGORY
044200                     TO CT-NAME (WS-MATCH-IDX WS-CAT-IDX)
044300                 MOVE WS-TRAN-FIXED-FLAG
044400                 TO CT-FIXED-FLAG (WS-MATCH-IDX WS-CAT-IDX)
044500                 MOVE ZERO
044600                     TO CT-AMOUNT (WS-MATCH-IDX WS-CAT-IDX)
044700             END-IF.
044800             SUBTRACT WS-TRAN-AMOUNT
044900                 FROM CT-AMOUNT (WS-MATCH-IDX WS-CAT-IDX).
045000*
045100         3510-SEARCH-CATEGORY.
045200             IF CT-NAME (WS-MATCH-IDX WS-SUB-I)
045300                = WS-TRAN-CATEGORY
045400                 SET WS-FOUND TO TRUE
045500                 MOVE WS-SUB-I TO WS-CAT-IDX
045600             END-IF.
045700*
045800*          ------------------------------------------------------
045900*          4000 - CAPACITY IS INCOME LESS FIXED LESS VARIABLE.
046000*          WRITE ONE 'M' RECORD PER BASELINE MONTH FOLLOWED BY ITS
046100*          'C' CATEGORY RECORDS.
046200*          ------------------------------------------------------
046300*
046400         4000-WRITE-MONTH-WORK.
046500             PERFORM 4100-WRITE-ONE-MONTH
046600                 VARYING WS-SUB-I FROM 1 BY 1
046700                 UNTIL WS-SUB-I > WS-BASE-COUNT.
046800*
046900         4100-WRITE-ONE-MONTH.
047000             MOVE 'M'                            TO MW-REC-TYPE.
047100             MOVE BT-YEAR-MONTH (WS-SUB-I) TO MW-YEAR-MONTH.
047200             MOVE BT-INCOME     (WS-SUB-I)  TO MW-INCOME.
047300             MOVE BT-FIXED (WS-SUB-I) TO MW-FIXED-TOTAL.
047400         MOVE BT-VARIABLE (WS-SUB-I) TO MW-VARIABLE-TOTAL.
047500             COMPUTE MW-CAPACITY =
047600                 BT-INCOME (WS-SUB-I)
047700                 - BT-FIXED (WS-SUB-I)
047800                 - BT-VARIABLE (WS-SUB-I).
047900             MOVE SPACES TO MW-LINE.
048000             MOVE WS-MONTH-WORK-REC TO MW-LINE.
048100             WRITE MW-LINE.
048200             IF SW-TRACE-ON
048300                 DISPLAY 'CBLSAV01 MONTH ' MW-YEAR-MONTH
048400                         ' CAPACITY ' MW-CAPACITY
048500             END-IF.
048600             PERFORM 4200-WRITE-CATEGORIES
048700                 VARYING WS-CAT-IDX FROM 1 BY 1
048800                 UNTIL WS-CAT-IDX >
048900                       BT-CAT-COUNT (WS-SUB-I).
049000*
049100         4200-WRITE-CATEGORIES.
049200             MOVE 'C'                           TO MW-REC-TYPE.
049300         MOVE BT-YEAR-MONTH (WS-SUB-I) TO MW-CAT-YEAR-MONTH.
049400             MOVE CT-NAME (WS-SUB-I WS-CAT-IDX)
049500                 TO MW-CAT-NAME.
049600             MOVE CT-FIXED-FLAG (WS-SUB-I WS-CAT-IDX)
049700                 TO MW-CAT-FIXED-FLAG.
049800             MOVE CT-AMOUNT (WS-SUB-I WS-CAT-IDX)
049900                 TO MW-CAT-AMOUNT.
050000             MOVE SPACES TO MW-LINE.
050100             MOVE WS-MONTH-WORK-REC TO MW-LINE.
050200             WRITE MW-LINE.
050300*
050400*          ------------------------------------------------------
050500*          9000 - COMMON READ PARAGRAPH FOR THE TRANSACTIONS FILE.
050600*          ------------------------------------------------------
050700*
050800         9000-READ-TRANSACTION.
050900             READ TRANSACTIONS
051000                 AT END
051100                     MOVE 'NO' TO MORE-RECS
051200                 NOT AT END
051300                     ADD 1 TO WS-TRAN-IN-COUNT
051400             END-READ.
051500*
051600         9800-CLOSING.
051700             CLOSE MONTH-WORK.
051800             IF SW-TRACE-ON
051900                 DISPLAY 'CBLSAV01 TRANSACTIONS READ '
052000                         WS-TRAN-IN-COUNT
052100                 DISPLAY 'CBLSAV01 BASELINE MONTHS ' WS-BASE-COUNT
052200             END-IF.
052300 
