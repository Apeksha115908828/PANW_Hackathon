000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        CBLSAV02.
000300 AUTHOR.            A. LINDQUIST.
000400 INSTALLATION.      ALBIA STATE BANK - DATA PROCESSING.
000500 DATE-WRITTEN.      04/12/94.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------
000900*  CBLSAV02  -  SAVINGS-GOAL RESOLUTION AND FORECAST PROGRAM
001000*  SAVINGS-GOAL FORECAST SYSTEM
001100*
001200*  READS THE ONE GOAL REQUEST RECORD (TARGET AMOUNT, MONTHS TO
001300*  DEADLINE, AND AN OPTIONAL PLAIN-ENGLISH GOAL SENTENCE) AND THE
001400*  MONTH-WORK FILE BUILT BY CBLSAV01, RESOLVES THE GOAL, COMPUTES
001500*  THE P10/P50/P90 CAPACITY PERCENTILES OVER THE BASELINE MONTHS,
001600*  AND WRITES ONE FORECAST-OUT RECORD FOR CBLSAV03.
001700*
001800*  CHANGE LOG
001900*
002000*  04/12/94  AL   TKT-4412  ORIGINAL -- GOAL RESOLUTION AND
002100*                           PERCENTILE FORECAST CALCULATIONS.
002200*  08/22/94  AL   TKT-4413  ADDED THE K/M/B SUFFIX AND THE "IN" /
002300*                           "WITHIN" RELATIVE-DEADLINE WORDING TO
002400*                           THE GOAL-TEXT AMOUNT/DEADLINE SCAN.
002500*  02/18/96  RJH  TKT-4419  "BY NEXT <MONTH>" AND "BY END OF
002600*                           <MONTH>" DEADLINE WORDING ADDED, USING
002700*                           THE SAME SLASH-DATE SCAN FIELDS AS THE
002800*                           TRANSACTION DATE PARSER IN CBLSAV01.
002900*  11/09/98  DWK  TKT-4433  Y2K REMEDIATION -- TWO-DIGIT YEARS IN
003000*                           GOAL TEXT AND SLASH DATES ARE NOW
003100*                           WINDOWED TO 20XX, NOT 19XX.
003200*  06/02/01  RJH  TKT-4431  FORECAST-OUT RECORD LAYOUT AGREED WITH
003300*                           ANALYSIS -- SEE CBLSAVF.
003400*  09/20/04  CLS  TKT-4456  A GOAL SENTENCE THAT CANNOT BE PARSED
003500*                           NOW WRITES A FLAGGED "UNPARSABLE"
003600*                           FORECAST RECORD INSTEAD OF ABENDING.
003700*-----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000        SOURCE-COMPUTER.  IBM-4381.
004100        OBJECT-COMPUTER.  IBM-4381.
004200        SPECIAL-NAMES.
004300            C01 IS TOP-OF-FORM
004400            UPSI-0 ON STATUS IS SW-TRACE-ON
004500                   OFF STATUS IS SW-TRACE-OFF.
004600 INPUT-OUTPUT SECTION.
004700        FILE-CONTROL.
004800            SELECT GOAL          ASSIGN TO GOALDAT
004900                ORGANIZATION IS LINE SEQUENTIAL.
005000            SELECT MONTH-WORK    ASSIGN TO MONTHWRK
005100                ORGANIZATION IS LINE SEQUENTIAL.
005200            SELECT FORECAST-OUT  ASSIGN TO FCSTOUT
005300                ORGANIZATION IS LINE SEQUENTIAL.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800        FD  GOAL
005900            LABEL RECORDS ARE OMITTED
006000            RECORD CONTAINS 150 CHARACTERS
006100            DATA RECORD IS GOAL-LINE.
006200        01  GOAL-LINE                      PIC X(150).
006300*
006400        FD  MONTH-WORK
006500            LABEL RECORDS ARE OMITTED
006600            RECORD CONTAINS 90 CHARACTERS
006700            DATA RECORD IS MW-LINE.
006800        01  MW-LINE                        PIC X(90).
006900*
007000        FD  FORECAST-OUT
007100            LABEL RECORDS ARE OMITTED
007200            RECORD CONTAINS 119 CHARACTERS
007300            DATA RECORD IS FR-LINE.
007400        01  FR-LINE                        PIC X(119).
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800        01  WS-SWITCHES.
007900            05  MORE-RECS               PIC X(3)  VALUE 'YES'.
008000            05  MORE-GOAL-RECS          PIC X(3)  VALUE 'YES'.
008100            05  WS-GOAL-RESOLVED-SW     PIC X(1)  VALUE 'N'.
008200                88  WS-GOAL-IS-RESOLVED           VALUE 'Y'.
008300                88  WS-GOAL-NOT-RESOLVED          VALUE 'N'.
008400            05  WS-BY-FOUND-SW          PIC X(1)  VALUE 'N'.
008500            05  WS-REL-FOUND-SW         PIC X(1)  VALUE 'N'.
008600            05  WS-DEADLINE-IS-ABS      PIC X(1)  VALUE 'N'.
008700            05  WS-AMT-HAS-DEC          PIC X(1)  VALUE 'N'.
008800            05  WS-AMT-STOP-SW          PIC X(1)  VALUE 'N'.
008900            05  WS-SORT-SWAP-SW         PIC X(1)  VALUE 'Y'.
009000*
009100        01  WS-COUNTERS.
009200            05  WS-SCAN-I            PIC 9(3)  COMP VALUE ZERO.
009300            05  WS-COLLECT-J         PIC 9(3)  COMP VALUE ZERO.
009400            05  WS-NUM-START         PIC 9(3)  COMP VALUE ZERO.
009500            05  WS-NUM-END           PIC 9(3)  COMP VALUE ZERO.
009600            05  WS-AFTER-BY          PIC 9(3)  COMP VALUE ZERO.
009700            05  WS-MONTH-TOKEN-POS   PIC 9(3)  COMP VALUE ZERO.
009800            05  WS-MONTH-NAME-LEN    PIC 9(2)  COMP VALUE ZERO.
009900            05  WS-MONTH-TBL-IDX     PIC 9(2)  COMP VALUE ZERO.
010000            05  WS-MONTH-TBL-LEN     PIC 9(2)  COMP VALUE ZERO.
010100            05  WS-SLASH-POS1        PIC 9(3)  COMP VALUE ZERO.
010200            05  WS-SLASH-POS2        PIC 9(3)  COMP VALUE ZERO.
010300            05  WS-DAY-LEN           PIC 9(2)  COMP VALUE ZERO.
010400            05  WS-DAY-DIGIT-CTR     PIC 9(2)  COMP VALUE ZERO.
010500            05  WS-YEAR-DIGIT-LEN    PIC 9(2)  COMP VALUE ZERO.
010600            05  WS-AMT-DIGIT-LEN     PIC 9(2)  COMP VALUE ZERO.
010700            05  WS-AMT-DEC-LEN       PIC 9(2)  COMP VALUE ZERO.
010800            05  WS-AMT-DIGIT-VAL     PIC 9(1)  COMP VALUE ZERO.
010900            05  WS-REL-NUMBER        PIC 9(3)  COMP VALUE ZERO.
011000            05  WS-BASE-COUNT        PIC 9(2)  COMP VALUE ZERO.
011100            05  WS-SUB-I             PIC 9(2)  COMP VALUE ZERO.
011200            05  WS-PCT-TARGET        PIC 9(2)  COMP VALUE ZERO.
011300            05  WS-PCT-I             PIC 9(2)  COMP VALUE ZERO.
011400            05  WS-PCT-J             PIC 9(2)  COMP VALUE ZERO.
011500            05  WS-YEAR-DIFF         PIC S9(5) COMP VALUE ZERO.
011600            05  WS-MONTH-DIFF        PIC S9(5) COMP VALUE ZERO.
011700            05  WS-MONTH-CALC        PIC S9(5) COMP VALUE ZERO.
011800            05  WS-YEAR-CALC         PIC S9(5) COMP VALUE ZERO.
011900*
012000*          RUN DATE, SPLIT INTO PARTS AND A SINGLE 8-DIGIT NUMBER
012100*          THE SAME WAY CBLSAV01 SPLITS THE TRANSACTION DATE.
012200*
012300        01  WS-RUN-DATE.
012400            05  WS-RUN-YEAR          PIC 9(4).
012500            05  WS-RUN-MONTH         PIC 99.
012600            05  WS-RUN-DAY           PIC 99.
012700        01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(8).
012800*
012900*          RESOLVED DEADLINE DATE, SAME SHAPE AS THE RUN DATE.
013000*
013100        01  WS-DEADLINE-DATE.
013200            05  WS-DEADLINE-YEAR     PIC 9(4).
013300            05  WS-DEADLINE-MONTH    PIC 99.
013400            05  WS-DEADLINE-DAY      PIC 99.
013500        01  WS-DEADLINE-DATE-NUM REDEFINES
013600                WS-DEADLINE-DATE     PIC 9(8).
013700*
013800*          WORKING COPY OF THE GOAL SENTENCE, MIXED CASE, WITH A
013900*          CHARACTER-AT-A-TIME TABLE VIEW FOR THE SCAN PARAGRAPHS.
014000*
014100        01  WS-SCAN-TEXT                   PIC X(120).
014200        01  WS-SCAN-TEXT-R REDEFINES WS-SCAN-TEXT.
014300            05  WS-SCAN-CHAR  OCCURS 120 TIMES        PIC X(1).
014400*
014500*          SAME SENTENCE, FOLDED TO UPPER CASE, FOR THE CASE-
014600*          INSENSITIVE KEYWORD SCANS (BY, NEXT, END OF, USD, ...).
014700*
014800        01  WS-SCAN-TEXT-UC                PIC X(120).
014900        01  WS-SCAN-TEXT-UC-R REDEFINES WS-SCAN-TEXT-UC.
015000            05  WS-SCAN-CHAR-UC  OCCURS 120 TIMES     PIC X(1).
015100*
015200        COPY CBLSAVG.
015300        COPY CBLSAVC.
015400        COPY CBLSAVM.
015500        COPY CBLSAVF.
015600*
015700*          AMOUNT DE-EDITING WORK AREA -- SHARED BY THE DOLLAR-
015800*          SIGN, UNIT-WORD AND K/M/B SUFFIX AMOUNT SCANS.
015900*
016000        01  WS-AMOUNT-AREA.
016100            05  WS-AMT-WHOLE         PIC 9(9)       VALUE ZERO.
016200            05  WS-AMT-FRAC          PIC 9(2)       VALUE ZERO.
016300            05  WS-AMT-WHOLE-TXT     PIC X(09)      VALUE SPACES.
016400            05  WS-AMT-FRAC-TXT      PIC X(02)      VALUE SPACES.
016500            05  WS-AMT-SUFFIX-CHAR   PIC X(1)       VALUE SPACE.
016600*
016700*          BASELINE MONTHS READ BACK FROM MONTH-WORK (UP TO THE
016800*          SAME 3 CBLSAV01 WROTE), AND THE SORTED COPY OF THEIR
016900*          CAPACITY FIGURES USED FOR THE PERCENTILE MATH.
017000*
017100        01  WS-BASELINE-CAP-TABLE.
017200            05  WS-BL-ENTRY  OCCURS 3 TIMES.
017300                10  WS-BL-YEAR-MONTH     PIC 9(6).
017400                10  WS-BL-CAPACITY       PIC S9(9)V99.
017500        01  WS-SORT-CAP-TABLE.
017600            05  WS-SORT-CAP  OCCURS 3 TIMES     PIC S9(9)V99.
017700        01  WS-SORT-HOLD               PIC S9(9)V99 VALUE ZERO.
017800*
017900        01  WS-PERCENTILE-WORK.
018000            05  WS-PCT-POSITION  PIC S9(3)V9(4) COMP VALUE ZERO.
018100            05  WS-PCT-FRACTION  PIC S9(1)V9(4) COMP VALUE ZERO.
018200            05  WS-PCT-LOW       PIC S9(9)V99       VALUE ZERO.
018300            05  WS-PCT-HIGH      PIC S9(9)V99       VALUE ZERO.
018400            05  WS-PCT-RESULT    PIC S9(9)V99       VALUE ZERO.
018500            05  WS-GAP-CALC      PIC S9(9)V99       VALUE ZERO.
018600*
018700*          ------------------------------------------------------
018800*          0000 - MAINLINE.
018900*          ------------------------------------------------------
019000*
019100 PROCEDURE DIVISION.
019200*
019300 0000-CBLSAV02.
019400            PERFORM 1000-INITIALIZE.
019500            PERFORM 2000-RESOLVE-GOAL.
019600            IF WS-GOAL-IS-RESOLVED
019700                PERFORM 3000-LOAD-BASELINE-MONTHS
019800                PERFORM 4000-COMPUTE-PERCENTILES
019900                PERFORM 5000-EVALUATE-GOAL
020000                PERFORM 6000-WRITE-FORECAST
020100            ELSE
020200                PERFORM 6500-WRITE-UNPARSABLE
020300            END-IF.
020400            PERFORM 9800-CLOSING.
020500            STOP RUN.
020600*
020700*          ------------------------------------------------------
020800*          1000 - OPEN THE FILES, CAPTURE THE RUN DATE, AND READ
020900*          AND UNSTRING THE ONE GOAL REQUEST RECORD.
021000*          ------------------------------------------------------
021100*
021200        1000-INITIALIZE.
021300            MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE.
021400            OPEN INPUT  GOAL.
021500            OPEN INPUT  MONTH-WORK.
021600            OPEN OUTPUT FORECAST-OUT.
021700            PERFORM 9000-READ-GOAL.
021800            IF MORE-GOAL-RECS = 'YES'
021900                PERFORM 9100-UNSTRING-GOAL
022000                PERFORM 9200-CONVERT-GOAL-AMOUNT
022100                PERFORM 9300-CONVERT-GOAL-MONTHS
022200            END-IF.
022300*
022400        9000-READ-GOAL.
022500            READ GOAL
022600                AT END
022700                    MOVE 'NO' TO MORE-GOAL-RECS.
022800*
022900        9100-UNSTRING-GOAL.
023000            UNSTRING GOAL-LINE DELIMITED BY ','
023100                INTO WS-GOAL-TARGET-TXT
023200                     WS-GOAL-MONTHS-TXT
023300                     WS-GOAL-TEXT.
023400*
023500        9200-CONVERT-GOAL-AMOUNT.
023600            MOVE ZERO TO WS-GOAL-TARGET-AMOUNT.
023700            MOVE ZERO TO WS-AMT-WHOLE WS-AMT-FRAC.
023800            IF WS-GOAL-TARGET-TXT NOT = SPACES
023900                UNSTRING WS-GOAL-TARGET-TXT DELIMITED BY '.'
024000                    INTO WS-AMT-WHOLE-TXT WS-AMT-FRAC-TXT
024100                MOVE WS-AMT-WHOLE-TXT TO WS-AMT-WHOLE
024200                IF WS-AMT-FRAC-TXT = SPACES
024300                    MOVE ZERO TO WS-AMT-FRAC
024400                ELSE
024500                    MOVE WS-AMT-FRAC-TXT TO WS-AMT-FRAC
024600                END-IF
024700                COMPUTE WS-GOAL-TARGET-AMOUNT ROUNDED =
024800                        WS-AMT-WHOLE + (WS-AMT-FRAC / 100)
024900            END-IF.
025000*
025100        9300-CONVERT-GOAL-MONTHS.
025200            MOVE ZERO TO WS-GOAL-MONTHS.
025300            IF WS-GOAL-MONTHS-TXT NOT = SPACES
025400                MOVE WS-GOAL-MONTHS-TXT TO WS-GOAL-MONTHS
025500            END-IF.
025600*
025700*          ------------------------------------------------------
025800*          2000 - RESOLVE THE GOAL -- USE THE SUPPLIED AMOUNT AND
025900*          MONTHS WHEN BOTH ARE PRESENT, ELSE FALL BACK TO THE
026000*          PLAIN-ENGLISH GOAL SENTENCE.
026100*          ------------------------------------------------------
026200*
026300        2000-RESOLVE-GOAL.
026400            MOVE 'N' TO WS-GOAL-RESOLVED-SW.
026500            IF WS-GOAL-TARGET-AMOUNT >= 1.00
026600               AND WS-GOAL-MONTHS >= 1
026700                MOVE WS-GOAL-TARGET-AMOUNT
026800                    TO FR-PARSED-TARGET-AMOUNT
026900                MOVE WS-GOAL-MONTHS TO FR-PARSED-MONTHS
027000                MOVE 'Y' TO WS-GOAL-RESOLVED-SW
027100            ELSE
027200                PERFORM 2050-PREP-TEXT-SCAN
027300                PERFORM 2100-EXTRACT-AMOUNT
027400                PERFORM 2200-EXTRACT-DEADLINE
027500                PERFORM 2300-MONTHS-FROM-DEADLINE
027600                IF WS-GOAL-AMT-OK AND WS-GOAL-MOS-OK
027700                   AND WS-GOAL-MONTHS > 0
027800                    MOVE WS-GOAL-TARGET-AMOUNT
027900                        TO FR-PARSED-TARGET-AMOUNT
028000                    MOVE WS-GOAL-MONTHS TO FR-PARSED-MONTHS
028100                    MOVE 'Y' TO WS-GOAL-RESOLVED-SW
028200                END-IF
028300            END-IF.
028400            IF WS-GOAL-NOT-RESOLVED
028500                PERFORM 2900-RESOLVE-EXIT
028600            END-IF.
028700*
028800        2900-RESOLVE-EXIT.
028900            DISPLAY 'CBLSAV02 -- GOAL CANNOT BE RESOLVED.'.
029000            DISPLAY 'INCLUDE A DOLLAR AMOUNT AND A TIMEFRAME IN'.
029100            DISPLAY 'THE GOAL TEXT, OR SUPPLY THEM DIRECTLY.'.
029200*
029300        2050-PREP-TEXT-SCAN.
029400            MOVE SPACES TO WS-SCAN-TEXT WS-SCAN-TEXT-UC.
029500            MOVE WS-GOAL-TEXT TO WS-SCAN-TEXT.
029600            MOVE WS-GOAL-TEXT TO WS-SCAN-TEXT-UC.
029700            INSPECT WS-SCAN-TEXT-UC CONVERTING
029800                'abcdefghijklmnopqrstuvwxyz' TO
029900                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
030000            MOVE 'N' TO WS-GOAL-AMOUNT-FOUND.
030100            MOVE 'N' TO WS-GOAL-MONTHS-FOUND.
030200            PERFORM 2055-FIND-TEXT-LENGTH.
030300*
030400        2055-FIND-TEXT-LENGTH.
030500            MOVE 120 TO WS-GOAL-TEXT-LEN.
030600            PERFORM 2056-TRIM-ONE-TRAILING-SPACE
030700                UNTIL WS-GOAL-TEXT-LEN = 0
030800                   OR WS-SCAN-CHAR (WS-GOAL-TEXT-LEN) NOT = SPACE.
030900*
031000        2056-TRIM-ONE-TRAILING-SPACE.
031100            SUBTRACT 1 FROM WS-GOAL-TEXT-LEN.
031200*
031300*          ------------------------------------------------------
031400*          2100 - EXTRACT THE DOLLAR AMOUNT FROM THE GOAL TEXT.
031500*          TRIES THE "$" FORM FIRST, THEN THE UNIT-WORD FORM, THEN
031600*          THE K/M/B SUFFIX FORM.
031700*          ------------------------------------------------------
031800*
031900        2100-EXTRACT-AMOUNT.
032000            PERFORM 2110-SCAN-DOLLAR-SIGN
032100                VARYING WS-SCAN-I FROM 1 BY 1
032200                UNTIL WS-SCAN-I > WS-GOAL-TEXT-LEN
032300                   OR WS-GOAL-AMT-OK.
032400            IF WS-GOAL-AMT-MISSING
032500                PERFORM 2130-SCAN-UNIT-WORD
032600                    VARYING WS-SCAN-I FROM 1 BY 1
032700                    UNTIL WS-SCAN-I > WS-GOAL-TEXT-LEN
032800                       OR WS-GOAL-AMT-OK
032900            END-IF.
033000            IF WS-GOAL-AMT-MISSING
033100                PERFORM 2150-SCAN-SUFFIX-LETTER
033200                    VARYING WS-SCAN-I FROM 1 BY 1
033300                    UNTIL WS-SCAN-I > WS-GOAL-TEXT-LEN
033400                       OR WS-GOAL-AMT-OK
033500            END-IF.
033600*
033700        2110-SCAN-DOLLAR-SIGN.
033800            IF WS-SCAN-CHAR (WS-SCAN-I) = '$'
033900               AND WS-SCAN-I < WS-GOAL-TEXT-LEN
034000               AND WS-SCAN-CHAR (WS-SCAN-I + 1) IS NUMERIC
034100                PERFORM 2125-COLLECT-DOLLAR-AMOUNT
034200            END-IF.
034300*
034400        2125-COLLECT-DOLLAR-AMOUNT.
034500            MOVE ZERO TO WS-AMT-WHOLE WS-AMT-FRAC.
034600            MOVE ZERO TO WS-AMT-DIGIT-LEN WS-AMT-DEC-LEN.
034700            MOVE 'N' TO WS-AMT-HAS-DEC WS-AMT-STOP-SW.
034800            COMPUTE WS-COLLECT-J = WS-SCAN-I + 1.
034900            PERFORM 2126-COLLECT-ONE-AMT-CHAR
035000                UNTIL WS-COLLECT-J > WS-GOAL-TEXT-LEN
035100                   OR WS-AMT-STOP-SW = 'Y'.
035200            IF WS-AMT-DIGIT-LEN > 0
035300                PERFORM 2180-BUILD-AMOUNT-VALUE
035400                MOVE 'Y' TO WS-GOAL-AMOUNT-FOUND
035500            END-IF.
035600*
035700*          COLLECT ONE CHARACTER OF A DOLLAR AMOUNT -- DIGITS
035800*          ACCUMULATE INTO THE WHOLE OR CENTS PART, A COMMA IS
035900*          SKIPPED AHEAD OF THE DECIMAL POINT, ANYTHING ELSE ENDS
036000*          THE AMOUNT.
036100*
036200        2126-COLLECT-ONE-AMT-CHAR.
036300            IF WS-SCAN-CHAR (WS-COLLECT-J) IS NUMERIC
036400                PERFORM 2127-STORE-AMT-DIGIT
036500            ELSE
036600                IF WS-SCAN-CHAR (WS-COLLECT-J) = ','
036700                   AND WS-AMT-HAS-DEC = 'N'
036800                    CONTINUE
036900                ELSE
037000                    IF WS-SCAN-CHAR (WS-COLLECT-J) = '.'
037100                       AND WS-AMT-HAS-DEC = 'N'
037200                       AND WS-AMT-DIGIT-LEN > 0
037300                        MOVE 'Y' TO WS-AMT-HAS-DEC
037400                    ELSE
037500                        MOVE 'Y' TO WS-AMT-STOP-SW
037600                    END-IF
037700                END-IF
037800            END-IF.
037900            IF WS-AMT-STOP-SW = 'N'
038000                ADD 1 TO WS-COLLECT-J
038100            END-IF.
038200*
038300        2127-STORE-AMT-DIGIT.
038400            MOVE WS-SCAN-CHAR (WS-COLLECT-J) TO WS-AMT-DIGIT-VAL.
038500            IF WS-AMT-HAS-DEC = 'Y'
038600                IF WS-AMT-DEC-LEN < 2
038700                    ADD 1 TO WS-AMT-DEC-LEN
038800                    IF WS-AMT-DEC-LEN = 1
038900                        COMPUTE WS-AMT-FRAC =
039000                                WS-AMT-DIGIT-VAL * 10
039100                    ELSE
039200                        ADD WS-AMT-DIGIT-VAL TO WS-AMT-FRAC
039300                    END-IF
039400                ELSE
039500                    MOVE 'Y' TO WS-AMT-STOP-SW
039600                END-IF
039700            ELSE
039800                IF WS-AMT-DIGIT-LEN < 9
039900                    ADD 1 TO WS-AMT-DIGIT-LEN
040000                    COMPUTE WS-AMT-WHOLE =
040100                            (WS-AMT-WHOLE * 10) + WS-AMT-DIGIT-VAL
040200                ELSE
040300                    MOVE 'Y' TO WS-AMT-STOP-SW
040400                END-IF
040500            END-IF.
040600*
040700        2180-BUILD-AMOUNT-VALUE.
040800            COMPUTE WS-GOAL-TARGET-AMOUNT ROUNDED =
040900                    WS-AMT-WHOLE + (WS-AMT-FRAC / 100).
041000*
041100*          2130 - "<NUMBER> USD/DOLLARS/BUCKS".  LOOK FOR THE UNIT
041200*          WORD, THEN BACK UP OVER THE DIGITS IN FRONT OF IT.
041300*
041400        2130-SCAN-UNIT-WORD.
041500            IF WS-SCAN-CHAR-UC (WS-SCAN-I) = 'U'
041600               AND WS-SCAN-I + 2 <= WS-GOAL-TEXT-LEN
041700               AND WS-SCAN-TEXT-UC (WS-SCAN-I:3) = 'USD'
041800                PERFORM 2140-COLLECT-DIGITS-BEFORE
041900            END-IF.
042000            IF WS-GOAL-AMT-MISSING
042100               AND WS-SCAN-CHAR-UC (WS-SCAN-I) = 'D'
042200               AND WS-SCAN-I + 6 <= WS-GOAL-TEXT-LEN
042300               AND WS-SCAN-TEXT-UC (WS-SCAN-I:7) = 'DOLLARS'
042400                PERFORM 2140-COLLECT-DIGITS-BEFORE
042500            END-IF.
042600            IF WS-GOAL-AMT-MISSING
042700               AND WS-SCAN-CHAR-UC (WS-SCAN-I) = 'B'
042800               AND WS-SCAN-I + 4 <= WS-GOAL-TEXT-LEN
042900               AND WS-SCAN-TEXT-UC (WS-SCAN-I:5) = 'BUCKS'
043000                PERFORM 2140-COLLECT-DIGITS-BEFORE
043100            END-IF.
043200*
043300        2140-COLLECT-DIGITS-BEFORE.
043400            MOVE ZERO TO WS-AMT-WHOLE WS-AMT-FRAC.
043500            MOVE ZERO TO WS-AMT-DIGIT-LEN WS-AMT-DEC-LEN.
043600            MOVE 'N' TO WS-AMT-HAS-DEC WS-AMT-STOP-SW.
043700            COMPUTE WS-NUM-END = WS-SCAN-I - 1.
043800            PERFORM 2141-SKIP-BLANK-BEFORE
043900                UNTIL WS-NUM-END < 1
044000                   OR WS-SCAN-CHAR (WS-NUM-END) NOT = SPACE.
044100            MOVE WS-NUM-END TO WS-NUM-START.
044200            PERFORM 2142-BACK-UP-OVER-DIGIT
044300                UNTIL WS-NUM-START < 1
044400                   OR (WS-SCAN-CHAR (WS-NUM-START) NOT NUMERIC
044500                       AND WS-SCAN-CHAR (WS-NUM-START) NOT = ','
044600                       AND WS-SCAN-CHAR (WS-NUM-START) NOT = '.').
044700            ADD 1 TO WS-NUM-START.
044800            IF WS-NUM-START <= WS-NUM-END
044900                MOVE WS-NUM-START TO WS-COLLECT-J
045000                PERFORM 2126-COLLECT-ONE-AMT-CHAR
045100                    UNTIL WS-COLLECT-J > WS-NUM-END
045200                       OR WS-AMT-STOP-SW = 'Y'
045300                IF WS-AMT-DIGIT-LEN > 0
045400                    PERFORM 2180-BUILD-AMOUNT-VALUE
045500                    MOVE 'Y' TO WS-GOAL-AMOUNT-FOUND
045600                END-IF
045700            END-IF.
045800*
045900        2141-SKIP-BLANK-BEFORE.
046000            SUBTRACT 1 FROM WS-NUM-END.
046100*
046200        2142-BACK-UP-OVER-DIGIT.
046300            SUBTRACT 1 FROM WS-NUM-START.
046400*
046500*          2150 - "<NUMBER>K" / "<NUMBER>M" / "<NUMBER>B" SUFFIX.
046600*
046700        2150-SCAN-SUFFIX-LETTER.
046800            IF WS-SCAN-I > 1
046900               AND WS-SCAN-CHAR (WS-SCAN-I - 1) IS NUMERIC
047000               AND (WS-SCAN-CHAR-UC (WS-SCAN-I) = 'K'
047100                 OR WS-SCAN-CHAR-UC (WS-SCAN-I) = 'M'
047200                 OR WS-SCAN-CHAR-UC (WS-SCAN-I) = 'B')
047300                PERFORM 2160-COLLECT-DIGITS-FOR-SUFFIX
047400            END-IF.
047500*
047600        2160-COLLECT-DIGITS-FOR-SUFFIX.
047700            MOVE ZERO TO WS-AMT-WHOLE WS-AMT-FRAC.
047800            MOVE ZERO TO WS-AMT-DIGIT-LEN WS-AMT-DEC-LEN.
047900            MOVE 'N' TO WS-AMT-HAS-DEC WS-AMT-STOP-SW.
048000            MOVE WS-SCAN-CHAR-UC (WS-SCAN-I)
048100                TO WS-AMT-SUFFIX-CHAR.
048200            COMPUTE WS-NUM-END = WS-SCAN-I - 1.
048300            MOVE WS-NUM-END TO WS-NUM-START.
048400            PERFORM 2142-BACK-UP-OVER-DIGIT
048500                UNTIL WS-NUM-START < 1
048600                   OR (WS-SCAN-CHAR (WS-NUM-START) NOT NUMERIC
048700                       AND WS-SCAN-CHAR (WS-NUM-START) NOT = '.').
048800            ADD 1 TO WS-NUM-START.
048900            IF WS-NUM-START <= WS-NUM-END
049000                MOVE WS-NUM-START TO WS-COLLECT-J
049100                PERFORM 2126-COLLECT-ONE-AMT-CHAR
049200                    UNTIL WS-COLLECT-J > WS-NUM-END
049300                       OR WS-AMT-STOP-SW = 'Y'
049400                IF WS-AMT-DIGIT-LEN > 0
049500                    PERFORM 2180-BUILD-AMOUNT-VALUE
049600                    PERFORM 2170-APPLY-SUFFIX-MULTIPLIER
049700                    MOVE 'Y' TO WS-GOAL-AMOUNT-FOUND
049800                END-IF
049900            END-IF.
050000*
050100        2170-APPLY-SUFFIX-MULTIPLIER.
050200            EVALUATE WS-AMT-SUFFIX-CHAR
050300                WHEN 'K'
050400                    COMPUTE WS-GOAL-TARGET-AMOUNT ROUNDED =
050500                            WS-GOAL-TARGET-AMOUNT * 1000
050600                WHEN 'M'
050700                    COMPUTE WS-GOAL-TARGET-AMOUNT ROUNDED =
050800                            WS-GOAL-TARGET-AMOUNT * 1000000
050900                WHEN 'B'
051000                    COMPUTE WS-GOAL-TARGET-AMOUNT ROUNDED =
051100                            WS-GOAL-TARGET-AMOUNT * 1000000000
051200            END-EVALUATE.
051300*
051400*          ------------------------------------------------------
051500*          2200 - EXTRACT THE DEADLINE.  ABSOLUTE "BY ..." FORMS
051600*          ARE TRIED FIRST, THEN THE RELATIVE "IN"/"WITHIN" FORMS.
051700*          ------------------------------------------------------
051800*
051900        2200-EXTRACT-DEADLINE.
052000            MOVE 'N' TO WS-BY-FOUND-SW.
052100            MOVE 'N' TO WS-REL-FOUND-SW.
052200            MOVE 'N' TO WS-DEADLINE-IS-ABS.
052300            PERFORM 2210-FIND-BY-WORD
052400                VARYING WS-SCAN-I FROM 1 BY 1
052500                UNTIL WS-SCAN-I > WS-GOAL-TEXT-LEN
052600                   OR WS-BY-FOUND-SW = 'Y'.
052700            IF WS-BY-FOUND-SW = 'Y'
052800                PERFORM 2220-PARSE-ABSOLUTE-DEADLINE
052900            ELSE
053000                PERFORM 2260-FIND-RELATIVE-WORD
053100                    VARYING WS-SCAN-I FROM 1 BY 1
053200                    UNTIL WS-SCAN-I > WS-GOAL-TEXT-LEN
053300                       OR WS-REL-FOUND-SW = 'Y'
053400                IF WS-REL-FOUND-SW = 'Y'
053500                    PERFORM 2270-PARSE-RELATIVE-DEADLINE
053600                END-IF
053700            END-IF.
053800*
053900        2210-FIND-BY-WORD.
054000            IF WS-SCAN-I + 2 <= WS-GOAL-TEXT-LEN
054100               AND WS-SCAN-TEXT-UC (WS-SCAN-I:3) = 'BY '
054200                MOVE 'Y' TO WS-BY-FOUND-SW
054300                COMPUTE WS-AFTER-BY = WS-SCAN-I + 3
054400            END-IF.
054500*
054600        2220-PARSE-ABSOLUTE-DEADLINE.
054700            IF WS-AFTER-BY + 6 <= WS-GOAL-TEXT-LEN
054800               AND WS-SCAN-TEXT-UC (WS-AFTER-BY:7) = 'END OF '
054900                COMPUTE WS-MONTH-TOKEN-POS = WS-AFTER-BY + 7
055000                PERFORM 2250-PARSE-MONTH-NAME
055100                IF WS-MONTH-NAME-LEN > 0
055200                    PERFORM 2254-PARSE-DAY-AND-YEAR
055300                END-IF
055400            ELSE
055500                IF WS-AFTER-BY + 4 <= WS-GOAL-TEXT-LEN
055600                   AND WS-SCAN-TEXT-UC (WS-AFTER-BY:5) = 'NEXT '
055700                    COMPUTE WS-MONTH-TOKEN-POS = WS-AFTER-BY + 5
055800                    PERFORM 2250-PARSE-MONTH-NAME
055900                    IF WS-MONTH-NAME-LEN > 0
056000                        PERFORM 2245-APPLY-NEXT-MONTH-YEAR
056100                    END-IF
056200                ELSE
056300                    IF WS-SCAN-CHAR (WS-AFTER-BY) IS NUMERIC
056400                       AND WS-SCAN-CHAR (WS-AFTER-BY + 4) = '-'
056500                        PERFORM 2221-PARSE-ISO-DATE
056600                    ELSE
056700                        IF WS-SCAN-CHAR (WS-AFTER-BY) IS NUMERIC
056800                            PERFORM 2222-PARSE-SLASH-DATE
056900                        ELSE
057000                            MOVE WS-AFTER-BY TO WS-MONTH-TOKEN-POS
057100                            PERFORM 2250-PARSE-MONTH-NAME
057200                            IF WS-MONTH-NAME-LEN > 0
057300                                PERFORM 2254-PARSE-DAY-AND-YEAR
057400                            END-IF
057500                        END-IF
057600                    END-IF
057700                END-IF
057800            END-IF.
057900*
058000        2221-PARSE-ISO-DATE.
058100            MOVE WS-SCAN-TEXT (WS-AFTER-BY:4) TO WS-DEADLINE-YEAR.
058200            COMPUTE WS-SCAN-I = WS-AFTER-BY + 5.
058300            MOVE WS-SCAN-TEXT (WS-SCAN-I:2) TO WS-DEADLINE-MONTH.
058400            COMPUTE WS-SCAN-I = WS-AFTER-BY + 8.
058500            MOVE WS-SCAN-TEXT (WS-SCAN-I:2) TO WS-DEADLINE-DAY.
058600            MOVE 'Y' TO WS-DEADLINE-IS-ABS.
058700*
058800*          M/D/YYYY OR M/D/YY -- RE-USES THE SLASH-HUNTING STYLE
058900*          CBLSAV01 USES FOR THE TRANSACTION DATE.
059000*
059100        2222-PARSE-SLASH-DATE.
059200            MOVE WS-AFTER-BY TO WS-SLASH-POS1.
059300            PERFORM 2223-ADVANCE-SLASH1
059400                UNTIL WS-SLASH-POS1 > WS-GOAL-TEXT-LEN
059500                   OR WS-SCAN-CHAR (WS-SLASH-POS1) = '/'.
059600            COMPUTE WS-SLASH-POS2 = WS-SLASH-POS1 + 1.
059700            PERFORM 2224-ADVANCE-SLASH2
059800                UNTIL WS-SLASH-POS2 > WS-GOAL-TEXT-LEN
059900                   OR WS-SCAN-CHAR (WS-SLASH-POS2) = '/'.
060000            IF WS-SLASH-POS1 <= WS-GOAL-TEXT-LEN
060100               AND WS-SLASH-POS2 <= WS-GOAL-TEXT-LEN
060200                MOVE WS-AFTER-BY TO WS-DEADLINE-MONTH
060300                COMPUTE WS-DAY-LEN =
060400                        WS-SLASH-POS2 - WS-SLASH-POS1 - 1
060500                COMPUTE WS-SCAN-I = WS-SLASH-POS1 + 1
060600                MOVE WS-SCAN-TEXT (WS-SCAN-I:WS-DAY-LEN)
060700                    TO WS-DEADLINE-DAY
060800                PERFORM 2225-PARSE-YEAR-AFTER-SLASH2
060900                MOVE 'Y' TO WS-DEADLINE-IS-ABS
061000            END-IF.
061100*
061200        2223-ADVANCE-SLASH1.
061300            ADD 1 TO WS-SLASH-POS1.
061400*
061500        2224-ADVANCE-SLASH2.
061600            ADD 1 TO WS-SLASH-POS2.
061700*
061800        2225-PARSE-YEAR-AFTER-SLASH2.
061900            MOVE ZERO TO WS-YEAR-CALC WS-YEAR-DIGIT-LEN.
062000            COMPUTE WS-SCAN-I = WS-SLASH-POS2 + 1.
062100            PERFORM 2226-COLLECT-YEAR-DIGIT
062200                VARYING WS-DAY-DIGIT-CTR FROM 1 BY 1
062300                UNTIL WS-DAY-DIGIT-CTR > 4
062400                   OR WS-SCAN-I > WS-GOAL-TEXT-LEN
062500                   OR WS-SCAN-CHAR (WS-SCAN-I) NOT NUMERIC.
062600            IF WS-YEAR-DIGIT-LEN <= 2
062700                ADD 2000 TO WS-YEAR-CALC
062800            END-IF.
062900            MOVE WS-YEAR-CALC TO WS-DEADLINE-YEAR.
063000*
063100        2226-COLLECT-YEAR-DIGIT.
063200            MOVE WS-SCAN-CHAR (WS-SCAN-I) TO WS-AMT-DIGIT-VAL.
063300            COMPUTE WS-YEAR-CALC = (WS-YEAR-CALC * 10)
063400                                   + WS-AMT-DIGIT-VAL.
063500            ADD 1 TO WS-YEAR-DIGIT-LEN.
063600            ADD 1 TO WS-SCAN-I.
063700*
063800*          MONTH-NAME LOOKUP AGAINST THE CBLSAVC MONTH-NAME TABLE
063900*          DWK ADDED IN '98 FOR JUST THIS PURPOSE.
064000*
064100        2250-PARSE-MONTH-NAME.
064200            MOVE ZERO TO WS-MONTH-NAME-LEN WS-DEADLINE-MONTH.
064300            PERFORM 2251-TEST-MONTH-AT-INDEX
064400                VARYING WS-MONTH-TBL-IDX FROM 1 BY 1
064500                UNTIL WS-MONTH-TBL-IDX > 12
064600                   OR WS-MONTH-NAME-LEN > 0.
064700*
064800        2251-TEST-MONTH-AT-INDEX.
064900            PERFORM 2252-MONTH-ENTRY-LEN.
065000            IF WS-MONTH-TBL-LEN > 0
065100               AND WS-MONTH-TOKEN-POS + WS-MONTH-TBL-LEN - 1
065200                   <= WS-GOAL-TEXT-LEN
065300               AND WS-SCAN-TEXT-UC (WS-MONTH-TOKEN-POS:
065400                   WS-MONTH-TBL-LEN) =
065500                   MONTH-NAME-ENTRY (WS-MONTH-TBL-IDX)
065600                       (1:WS-MONTH-TBL-LEN)
065700                MOVE WS-MONTH-TBL-IDX TO WS-DEADLINE-MONTH
065800                MOVE WS-MONTH-TBL-LEN TO WS-MONTH-NAME-LEN
065900            END-IF.
066000*
066100        2252-MONTH-ENTRY-LEN.
066200            MOVE 9 TO WS-MONTH-TBL-LEN.
066300            PERFORM 2253-TRIM-MONTH-ENTRY
066400                UNTIL WS-MONTH-TBL-LEN = 0
066500                   OR MONTH-NAME-ENTRY (WS-MONTH-TBL-IDX)
066600                      (WS-MONTH-TBL-LEN:1) NOT = SPACE.
066700*
066800        2253-TRIM-MONTH-ENTRY.
066900            SUBTRACT 1 FROM WS-MONTH-TBL-LEN.
067000*
067100*          DAY AND YEAR FOLLOWING A PLAIN OR "END OF" MONTH NAME.
067200*          A MISSING DAY DEFAULTS TO THE MONTH'S LAST DAY, A
067300*          MISSING YEAR DEFAULTS TO THE RUN YEAR.
067400*
067500        2254-PARSE-DAY-AND-YEAR.
067600            COMPUTE WS-SCAN-I =
067700                    WS-MONTH-TOKEN-POS + WS-MONTH-NAME-LEN.
067800            PERFORM 2255-SKIP-SPACE-AFTER-MONTH
067900                UNTIL WS-SCAN-I > WS-GOAL-TEXT-LEN
068000                   OR WS-SCAN-CHAR (WS-SCAN-I) NOT = SPACE.
068100            MOVE ZERO TO WS-DEADLINE-DAY.
068200            IF WS-SCAN-I <= WS-GOAL-TEXT-LEN
068300               AND WS-SCAN-CHAR (WS-SCAN-I) IS NUMERIC
068400                PERFORM 2256-COLLECT-DAY-DIGIT
068500                    VARYING WS-DAY-DIGIT-CTR FROM 1 BY 1
068600                    UNTIL WS-DAY-DIGIT-CTR > 2
068700                       OR WS-SCAN-I > WS-GOAL-TEXT-LEN
068800                       OR WS-SCAN-CHAR (WS-SCAN-I) NOT NUMERIC
068900            END-IF.
069000            IF WS-DEADLINE-DAY = ZERO
069100                MOVE MONTH-LAST-DAY-ENTRY (WS-DEADLINE-MONTH)
069200                    TO WS-DEADLINE-DAY
069300            END-IF.
069400            PERFORM 2257-SKIP-PUNCT-BEFORE-YEAR
069500                UNTIL WS-SCAN-I > WS-GOAL-TEXT-LEN
069600                   OR (WS-SCAN-CHAR (WS-SCAN-I) NOT = SPACE
069700                       AND WS-SCAN-CHAR (WS-SCAN-I) NOT = ',').
069800            IF WS-SCAN-I + 3 <= WS-GOAL-TEXT-LEN
069900               AND WS-SCAN-CHAR (WS-SCAN-I) IS NUMERIC
070000               AND WS-SCAN-CHAR (WS-SCAN-I + 3) IS NUMERIC
070100                MOVE WS-SCAN-TEXT (WS-SCAN-I:4)
070200                    TO WS-DEADLINE-YEAR
070300            ELSE
070400                MOVE WS-RUN-YEAR TO WS-DEADLINE-YEAR
070500            END-IF.
070600            MOVE 'Y' TO WS-DEADLINE-IS-ABS.
070700*
070800        2255-SKIP-SPACE-AFTER-MONTH.
070900            ADD 1 TO WS-SCAN-I.
071000*
071100        2256-COLLECT-DAY-DIGIT.
071200            MOVE WS-SCAN-CHAR (WS-SCAN-I) TO WS-AMT-DIGIT-VAL.
071300            COMPUTE WS-DEADLINE-DAY = (WS-DEADLINE-DAY * 10)
071400                                      + WS-AMT-DIGIT-VAL.
071500            ADD 1 TO WS-SCAN-I.
071600*
071700        2257-SKIP-PUNCT-BEFORE-YEAR.
071800            ADD 1 TO WS-SCAN-I.
071900*
072000*          "BY NEXT <MONTH>" -- ALWAYS THE LAST DAY OF THAT MONTH,
072100*          NEXT YEAR IF THE MONTH HAS ALREADY PASSED THIS YEAR.
072200*
072300        2245-APPLY-NEXT-MONTH-YEAR.
072400            MOVE MONTH-LAST-DAY-ENTRY (WS-DEADLINE-MONTH)
072500                TO WS-DEADLINE-DAY.
072600            IF WS-DEADLINE-MONTH <= WS-RUN-MONTH
072700                COMPUTE WS-DEADLINE-YEAR = WS-RUN-YEAR + 1
072800            ELSE
072900                MOVE WS-RUN-YEAR TO WS-DEADLINE-YEAR
073000            END-IF.
073100            MOVE 'Y' TO WS-DEADLINE-IS-ABS.
073200*
073300*          2260 - RELATIVE DEADLINE WORDING -- "IN N UNIT" OR
073400*          "WITHIN N UNIT".
073500*
073600        2260-FIND-RELATIVE-WORD.
073700            IF WS-SCAN-I + 6 <= WS-GOAL-TEXT-LEN
073800               AND WS-SCAN-TEXT-UC (WS-SCAN-I:7) = 'WITHIN '
073900                MOVE 'Y' TO WS-REL-FOUND-SW
074000                COMPUTE WS-AFTER-BY = WS-SCAN-I + 7
074100            ELSE
074200                IF WS-SCAN-I + 2 <= WS-GOAL-TEXT-LEN
074300                   AND WS-SCAN-TEXT-UC (WS-SCAN-I:3) = 'IN '
074400                    MOVE 'Y' TO WS-REL-FOUND-SW
074500                    COMPUTE WS-AFTER-BY = WS-SCAN-I + 3
074600                END-IF
074700            END-IF.
074800*
074900        2270-PARSE-RELATIVE-DEADLINE.
075000            MOVE ZERO TO WS-REL-NUMBER.
075100            MOVE WS-AFTER-BY TO WS-SCAN-I.
075200            PERFORM 2271-SKIP-SPACE-REL
075300                UNTIL WS-SCAN-I > WS-GOAL-TEXT-LEN
075400                   OR WS-SCAN-CHAR (WS-SCAN-I) NOT = SPACE.
075500            PERFORM 2272-COLLECT-REL-DIGIT
075600                VARYING WS-DAY-DIGIT-CTR FROM 1 BY 1
075700                UNTIL WS-DAY-DIGIT-CTR > 3
075800                   OR WS-SCAN-I > WS-GOAL-TEXT-LEN
075900                   OR WS-SCAN-CHAR (WS-SCAN-I) NOT NUMERIC.
076000            PERFORM 2273-SKIP-SPACE-REL2
076100                UNTIL WS-SCAN-I > WS-GOAL-TEXT-LEN
076200                   OR WS-SCAN-CHAR (WS-SCAN-I) NOT = SPACE.
076300            IF WS-REL-NUMBER > 0
076400                PERFORM 2274-APPLY-RELATIVE-UNIT
076500            END-IF.
076600*
076700        2271-SKIP-SPACE-REL.
076800            ADD 1 TO WS-SCAN-I.
076900*
077000        2272-COLLECT-REL-DIGIT.
077100            MOVE WS-SCAN-CHAR (WS-SCAN-I) TO WS-AMT-DIGIT-VAL.
077200            COMPUTE WS-REL-NUMBER = (WS-REL-NUMBER * 10)
077300                                    + WS-AMT-DIGIT-VAL.
077400            ADD 1 TO WS-SCAN-I.
077500*
077600        2273-SKIP-SPACE-REL2.
077700            ADD 1 TO WS-SCAN-I.
077800*
077900        2274-APPLY-RELATIVE-UNIT.
078000            EVALUATE TRUE
078100                WHEN WS-SCAN-I + 3 <= WS-GOAL-TEXT-LEN
078200                    AND WS-SCAN-TEXT-UC (WS-SCAN-I:4) = 'DAYS'
078300                    COMPUTE WS-MONTH-CALC =
078400                            (WS-REL-NUMBER + 29) / 30
078500                WHEN WS-SCAN-I + 2 <= WS-GOAL-TEXT-LEN
078600                    AND WS-SCAN-TEXT-UC (WS-SCAN-I:3) = 'DAY'
078700                    COMPUTE WS-MONTH-CALC =
078800                            (WS-REL-NUMBER + 29) / 30
078900                WHEN WS-SCAN-I + 5 <= WS-GOAL-TEXT-LEN
079000                    AND WS-SCAN-TEXT-UC (WS-SCAN-I:6) = 'MONTHS'
079100                    MOVE WS-REL-NUMBER TO WS-MONTH-CALC
079200                WHEN WS-SCAN-I + 4 <= WS-GOAL-TEXT-LEN
079300                    AND WS-SCAN-TEXT-UC (WS-SCAN-I:5) = 'MONTH'
079400                    MOVE WS-REL-NUMBER TO WS-MONTH-CALC
079500                WHEN WS-SCAN-I + 4 <= WS-GOAL-TEXT-LEN
079600                    AND WS-SCAN-TEXT-UC (WS-SCAN-I:5) = 'YEARS'
079700                    COMPUTE WS-MONTH-CALC = WS-REL-NUMBER * 12
079800                WHEN WS-SCAN-I + 3 <= WS-GOAL-TEXT-LEN
079900                    AND WS-SCAN-TEXT-UC (WS-SCAN-I:4) = 'YEAR'
080000                    COMPUTE WS-MONTH-CALC = WS-REL-NUMBER * 12
080100                WHEN OTHER
080200                    MOVE ZERO TO WS-MONTH-CALC
080300            END-EVALUATE.
080400            IF WS-MONTH-CALC > 0
080500                IF WS-MONTH-CALC < 1
080600                    MOVE 1 TO WS-GOAL-MONTHS
080700                ELSE
080800                    MOVE WS-MONTH-CALC TO WS-GOAL-MONTHS
080900                END-IF
081000                MOVE 'Y' TO WS-GOAL-MONTHS-FOUND
081100            END-IF.
081200*
081300*          2300 - FOR AN ABSOLUTE DEADLINE, TURN THE YEAR/MONTH/
081400*          DAY DIFFERENCE AGAINST THE RUN DATE INTO WHOLE MONTHS.
081500*          RELATIVE DEADLINES ALREADY SET WS-GOAL-MONTHS IN 2270.
081600*
081700        2300-MONTHS-FROM-DEADLINE.
081800            IF WS-DEADLINE-IS-ABS = 'Y'
081900                COMPUTE WS-YEAR-DIFF =
082000                        WS-DEADLINE-YEAR - WS-RUN-YEAR
082100                COMPUTE WS-MONTH-DIFF =
082200                        WS-DEADLINE-MONTH - WS-RUN-MONTH
082300                COMPUTE WS-MONTH-CALC =
082400                        (WS-YEAR-DIFF * 12) + WS-MONTH-DIFF
082500                IF WS-DEADLINE-DAY >= WS-RUN-DAY
082600                    ADD 1 TO WS-MONTH-CALC
082700                END-IF
082800                IF WS-MONTH-CALC < 1
082900                    MOVE ZERO TO WS-GOAL-MONTHS
083000                ELSE
083100                    MOVE WS-MONTH-CALC TO WS-GOAL-MONTHS
083200                    MOVE 'Y' TO WS-GOAL-MONTHS-FOUND
083300                END-IF
083400            END-IF.
083500*
083600*          ------------------------------------------------------
083700*          3000 - READ THE MONTH-WORK FILE BUILT BY CBLSAV01 AND
083800*          KEEP THE 'M' (MONTH-TOTAL) RECORDS -- THE 'C' CATEGORY
083900*          RECORDS ARE CBLSAV03'S CONCERN, NOT OURS.
084000*          ------------------------------------------------------
084100*
084200        3000-LOAD-BASELINE-MONTHS.
084300            MOVE ZERO TO WS-BASE-COUNT.
084400            PERFORM 9400-READ-MONTH-WORK.
084500            PERFORM 3100-LOAD-PASS
084600                UNTIL MORE-RECS = 'NO'.
084700            CLOSE MONTH-WORK.
084800*
084900        3100-LOAD-PASS.
085000            IF MW-IS-MONTH-TOTAL
085100                PERFORM 3110-STORE-BASELINE-MONTH
085200            END-IF.
085300            PERFORM 9400-READ-MONTH-WORK.
085400*
085500        3110-STORE-BASELINE-MONTH.
085600            ADD 1 TO WS-BASE-COUNT.
085700            MOVE MW-YEAR-MONTH
085800                TO WS-BL-YEAR-MONTH (WS-BASE-COUNT).
085900            MOVE MW-CAPACITY TO WS-BL-CAPACITY (WS-BASE-COUNT).
086000*
086100        9400-READ-MONTH-WORK.
086200            READ MONTH-WORK INTO WS-MONTH-WORK-REC
086300                AT END
086400                    MOVE 'NO' TO MORE-RECS.
086500*
086600*          ------------------------------------------------------
086700*          4000 - CAPACITY PERCENTILES -- SORT THE BASELINE MONTHS
086800*          ASCENDING, THEN LINEARLY INTERPOLATE P10, P50 AND P90.
086900*          ------------------------------------------------------
087000*
087100        4000-COMPUTE-PERCENTILES.
087200            PERFORM 4100-SORT-CAPACITY.
087300            MOVE 10 TO WS-PCT-TARGET.
087400            PERFORM 4200-INTERPOLATE.
087500            MOVE WS-PCT-RESULT TO FR-P10-CAPACITY.
087600            MOVE 50 TO WS-PCT-TARGET.
087700            PERFORM 4200-INTERPOLATE.
087800            MOVE WS-PCT-RESULT TO FR-P50-CAPACITY.
087900            MOVE 90 TO WS-PCT-TARGET.
088000            PERFORM 4200-INTERPOLATE.
088100            MOVE WS-PCT-RESULT TO FR-P90-CAPACITY.
088200*
088300        4100-SORT-CAPACITY.
088400            PERFORM 4110-COPY-CAP-VALUE
088500                VARYING WS-SUB-I FROM 1 BY 1
088600                UNTIL WS-SUB-I > WS-BASE-COUNT.
088700            IF WS-BASE-COUNT > 1
088800                MOVE 'Y' TO WS-SORT-SWAP-SW
088900                PERFORM 4120-SORT-PASS UNTIL WS-SORT-SWAP-SW = 'N'
089000            END-IF.
089100*
089200        4110-COPY-CAP-VALUE.
089300            MOVE WS-BL-CAPACITY (WS-SUB-I)
089400                TO WS-SORT-CAP (WS-SUB-I).
089500*
089600        4120-SORT-PASS.
089700            MOVE 'N' TO WS-SORT-SWAP-SW.
089800            PERFORM 4130-SORT-COMPARE
089900                VARYING WS-SUB-I FROM 1 BY 1
090000                UNTIL WS-SUB-I > WS-BASE-COUNT - 1.
090100*
090200        4130-SORT-COMPARE.
090300            IF WS-SORT-CAP (WS-SUB-I) > WS-SORT-CAP (WS-SUB-I + 1)
090400                MOVE WS-SORT-CAP (WS-SUB-I)     TO WS-SORT-HOLD
090500                MOVE WS-SORT-CAP (WS-SUB-I + 1) TO WS-SORT-CAP
090600                    (WS-SUB-I)
090700                MOVE WS-SORT-HOLD TO WS-SORT-CAP (WS-SUB-I + 1)
090800                MOVE 'Y' TO WS-SORT-SWAP-SW
090900            END-IF.
091000*
091100*          POSITION = (PCT / 100) * (N - 1).  I = FLOOR(POSITION),
091200*          FRAC = POSITION - I, J = MIN(N - 1, I + 1).  AN EMPTY
091300*          BASELINE GIVES ZERO, PER ANALYSIS.
091400*
091500        4200-INTERPOLATE.
091600            IF WS-BASE-COUNT = 0
091700                MOVE ZERO TO WS-PCT-RESULT
091800            ELSE
091900                COMPUTE WS-PCT-POSITION =
092000                    (WS-PCT-TARGET / 100) * (WS-BASE-COUNT - 1)
092100                MOVE WS-PCT-POSITION TO WS-PCT-I
092200                COMPUTE WS-PCT-FRACTION =
092300                        WS-PCT-POSITION - WS-PCT-I
092400                COMPUTE WS-PCT-J = WS-PCT-I + 1
092500                IF WS-PCT-J > WS-BASE-COUNT - 1
092600                    COMPUTE WS-PCT-J = WS-BASE-COUNT - 1
092700                END-IF
092800                COMPUTE WS-PCT-LOW  = WS-SORT-CAP (WS-PCT-I + 1)
092900                COMPUTE WS-PCT-HIGH = WS-SORT-CAP (WS-PCT-J + 1)
093000                COMPUTE WS-PCT-RESULT ROUNDED =
093100                    (WS-PCT-LOW * (1 - WS-PCT-FRACTION))
093200                  + (WS-PCT-HIGH * WS-PCT-FRACTION)
093300            END-IF.
093400*
093500*          ------------------------------------------------------
093600*          5000 - REQUIRED MONTHLY, STATUS, PROJECTED MONTHLY,
093700*          FORECAST BALANCE AND THE MONTHLY GAP.
093800*          ------------------------------------------------------
093900*
094000        5000-EVALUATE-GOAL.
094100            COMPUTE FR-REQUIRED-MONTHLY ROUNDED =
094200                    FR-PARSED-TARGET-AMOUNT / FR-PARSED-MONTHS.
094300            IF FR-P50-CAPACITY > 0
094400                MOVE FR-P50-CAPACITY TO FR-PROJECTED-MONTHLY
094500            ELSE
094600                MOVE ZERO TO FR-PROJECTED-MONTHLY
094700            END-IF.
094800            IF FR-P50-CAPACITY >= FR-REQUIRED-MONTHLY
094900                MOVE 'on_track' TO FR-STATUS
095000                MOVE 'Y' TO FR-ON-TRACK-FLAG
095100            ELSE
095200                IF FR-P90-CAPACITY >= FR-REQUIRED-MONTHLY
095300                    MOVE 'borderline' TO FR-STATUS
095400                    MOVE 'N' TO FR-ON-TRACK-FLAG
095500                ELSE
095600                    MOVE 'off_track' TO FR-STATUS
095700                    MOVE 'N' TO FR-ON-TRACK-FLAG
095800                END-IF
095900            END-IF.
096000            COMPUTE FR-FORECAST-BALANCE-P50 ROUNDED =
096100                    FR-PROJECTED-MONTHLY * FR-PARSED-MONTHS.
096200            COMPUTE WS-GAP-CALC =
096300                    FR-REQUIRED-MONTHLY - FR-PROJECTED-MONTHLY.
096400            IF WS-GAP-CALC > 0
096500                MOVE WS-GAP-CALC TO FR-MONTHLY-GAP
096600            ELSE
096700                MOVE ZERO TO FR-MONTHLY-GAP
096800            END-IF.
096900            MOVE WS-BASE-COUNT TO FR-MONTH-COUNT.
097000            MOVE ZERO TO FR-SUGGESTION-COUNT.
097100*
097200*          ------------------------------------------------------
097300*          6000 - WRITE THE FORECAST RESULT RECORD.  CBLSAV03
097400*          RE-READS THIS RECORD TO DRIVE THE SUGGESTION PASS.
097500*          ------------------------------------------------------
097600*
097700        6000-WRITE-FORECAST.
097800            MOVE SPACES TO FR-LINE.
097900            MOVE WS-FORECAST-RESULT TO FR-LINE.
098000            WRITE FR-LINE.
098100            IF SW-TRACE-ON
098200                DISPLAY 'CBLSAV02 STATUS ' FR-STATUS
098300                        ' REQUIRED ' FR-REQUIRED-MONTHLY
098400                        ' GAP ' FR-MONTHLY-GAP
098500            END-IF.
098600*
098700*          6500 - THE GOAL TEXT COULD NOT BE RESOLVED -- WRITE A
098800*          FLAGGED RECORD SO THE REST OF THE BATCH KNOWS THE RUN
098900*          DID NOT ABEND, IT JUST HAD NOTHING TO FORECAST.
099000*
099100        6500-WRITE-UNPARSABLE.
099200            MOVE SPACES TO WS-FORECAST-RESULT.
099300            MOVE 'UNPARSABLE' TO FR-STATUS.
099400            MOVE 'N'          TO FR-ON-TRACK-FLAG.
099500            MOVE ZERO TO FR-REQUIRED-MONTHLY
099600                         FR-PARSED-TARGET-AMOUNT
099700                         FR-PARSED-MONTHS
099800                         FR-P10-CAPACITY
099900                         FR-P50-CAPACITY
100000                         FR-P90-CAPACITY
100100                         FR-PROJECTED-MONTHLY
100200                         FR-FORECAST-BALANCE-P50
100300                         FR-MONTHLY-GAP
100400                         FR-SUGGESTION-COUNT
100500                         FR-MONTH-COUNT.
100600            MOVE SPACES TO FR-LINE.
100700            MOVE WS-FORECAST-RESULT TO FR-LINE.
100800            WRITE FR-LINE.
100900*
101000*          ------------------------------------------------------
101100*          9800 - CLOSING.
101200*          ------------------------------------------------------
101300*
101400        9800-CLOSING.
101500            CLOSE GOAL.
101600            CLOSE FORECAST-OUT.
101700            IF SW-TRACE-ON
101800                DISPLAY 'CBLSAV02 RUN COMPLETE'
101900            END-IF.
