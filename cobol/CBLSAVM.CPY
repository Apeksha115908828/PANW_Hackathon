000100*-----------------------------------------------------------------
000200*  CBLSAVM  -  MONTH-WORK INTERMEDIATE RECORD
000300*  SAVINGS-GOAL FORECAST SYSTEM
000400*
000500*  ONE RECORD ON THE MONTH-WORK FILE, WRITTEN BY CBLSAV01 AT THE
000600*  END OF THE TRANSACTION PASS AND RE-READ BY CBLSAV02/CBLSAV03.
000700*  REC-TYPE TELLS THE READER WHICH GROUP BELOW IS LOADED --
000800*  'M' = ONE CALENDAR MONTH'S TOTALS, 'C' = ONE MONTH'S PER-
000900*  CATEGORY BREAKDOWN (REPEATED ONE RECORD PER CATEGORY THAT HAD
001000*  ACTIVITY IN THAT MONTH).
001100*
001200*  03/21/94  AL   TKT-4411  ORIGINAL COPYBOOK.
001300*-----------------------------------------------------------------
001400     01  WS-MONTH-WORK-REC.
001500         05  MW-REC-TYPE             PIC X(1).
001600             88  MW-IS-MONTH-TOTAL   VALUE 'M'.
001700             88  MW-IS-CATEGORY      VALUE 'C'.
001800         05  MW-MONTH-DATA.
001900             10  MW-YEAR-MONTH       PIC 9(6).
002000             10  MW-INCOME           PIC S9(9)V99.
002100             10  MW-FIXED-TOTAL      PIC S9(9)V99.
002200             10  MW-VARIABLE-TOTAL   PIC S9(9)V99.
002300             10  MW-CAPACITY         PIC S9(9)V99.
002400             10  FILLER              PIC X(29).
002500         05  MW-CATEGORY-DATA REDEFINES MW-MONTH-DATA.
002600             10  MW-CAT-YEAR-MONTH   PIC 9(6).
002700             10  MW-CAT-NAME         PIC X(20).
002800             10  MW-CAT-FIXED-FLAG   PIC X(1).
002900                 88  MW-CAT-IS-FIXED VALUE 'Y'.
003000                 88  MW-CAT-IS-VARBL VALUE 'N'.
003100             10  MW-CAT-AMOUNT       PIC S9(9)V99.
003200             10  FILLER              PIC X(41).
003300         05  FILLER                  PIC X(10).
