000100*-----------------------------------------------------------------
000200*  CBLSAVG  -  GOAL REQUEST WORK RECORD
000300*  SAVINGS-GOAL FORECAST SYSTEM
000400*
000500*  ONE GOAL REQUEST LINE (TARGET AMOUNT, MONTHS TO DEADLINE, AND
000600*  AN OPTIONAL PLAIN-ENGLISH GOAL SENTENCE), UNSTRUNG FROM THE
000700*  GOAL FILE.  USED BY CBLSAV02 (GOAL RESOLVE / FORECAST PROGRAM).
000800*
000900*  03/17/94  AL   TKT-4410  ORIGINAL COPYBOOK.
001000*-----------------------------------------------------------------
001100     01  WS-GOAL-REQUEST.
001200         05  WS-GOAL-TARGET-TXT      PIC X(14).
001300         05  WS-GOAL-TARGET-AMOUNT   PIC S9(9)V99.
001400         05  WS-GOAL-MONTHS-TXT      PIC X(05).
001500         05  WS-GOAL-MONTHS          PIC 9(3).
001600         05  WS-GOAL-TEXT            PIC X(120).
001700         05  WS-GOAL-TEXT-LEN        PIC 9(3)   COMP.
001800         05  WS-GOAL-AMOUNT-FOUND    PIC X(1).
001900             88  WS-GOAL-AMT-OK      VALUE 'Y'.
002000             88  WS-GOAL-AMT-MISSING VALUE 'N'.
002100         05  WS-GOAL-MONTHS-FOUND    PIC X(1).
002200             88  WS-GOAL-MOS-OK      VALUE 'Y'.
002300             88  WS-GOAL-MOS-MISSING VALUE 'N'.
002400         05  FILLER                  PIC X(08).
