000100*-----------------------------------------------------------------
000200*  CBLSAV03  -  SUGGESTION GENERATOR AND SUMMARY REPORT PROGRAM
000300*  SAVINGS-GOAL FORECAST SYSTEM
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.        CBLSAV03.
000600 AUTHOR.            A. LINDQUIST.
000700 INSTALLATION.      ALBIA STATE BANK - DATA PROCESSING.
000800 DATE-WRITTEN.      04/20/94.
000900 DATE-COMPILED.
001000 SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*-----------------------------------------------------------------
001200*  CBLSAV03  -  SUGGESTION GENERATOR AND SUMMARY REPORT PROGRAM
001300*  SAVINGS-GOAL FORECAST SYSTEM
001400*
001500*  RE-READS THE ONE FORECAST-OUT RECORD WRITTEN BY CBLSAV02 AND
001600*  MONTH-WORK FILE BUILT BY CBLSAV01.  WHEN THE FORECAST SHOWS A
001700*  MONTHLY GAP, BUILDS UP TO FOUR KINDS OF LEVER SUGGESTIONS
001800*  (VARIABLE TRIM, SUBSCRIPTION CLEANUP, TIMELINE, INCOME) ONTO
001900*  SUGGEST-OUT, PATCHES THE SUGGESTION COUNT BACK ONTO FORECAST,
002000*  AND PRINTS THE ONE-PAGE SAVINGS-GOAL SUMMARY REPORT.
002100*
002200*  CHANGE LOG
002300*
002400*  04/20/94  AL   TKT-4412  ORIGINAL -- VARIABLE-TRIM AND TIMELINE
002500*                           SUGGESTIONS AND THE SUMMARY REPORT.
002600*  09/02/94  AL   TKT-4413  SUBSCRIPTION CLEANUP AND INCOME LEVER
002700*                           SUGGESTIONS ADDED; CATEGORIES SORTED
002800*                           BY DESCENDING MEDIAN BEFORE TRIM PASS.
002900*  02/25/96  RJH  TKT-4419  TITLE/TIP WORDING MOVED INTO CBLSAVC
003000*                           TABLE SO ALL THREE PROGRAMS SHARE IT.
003100*  11/12/98  DWK  TKT-4433  Y2K FIX -- SUMMARY REPORT HEADING NOW
003200*                           NOW PRINTS A FOUR-DIGIT RUN YEAR.
003300*  06/05/01  RJH  TKT-4431  SUGGEST-OUT LAYOUT AGREED W/ ANALYSIS
003400*                           SEE CBLSAVS.  FORECAST-OUT RE-OPENED
003500*                           OUTPUT AT THE END TO PATCH THE ACTUAL
003600*                           SUGGESTION COUNT ONTO THE RECORD.
003700*  09/22/04  CLS  TKT-4456  AN UNPARSABLE GOAL OR A ZERO/NEGATIVE
003800*                           MONTHLY GAP NOW SKIPS SUGGESTION
003900*                           GENERATION ENTIRELY AND PRINTS A SHORT
004000*                           SUMMARY ONLY.
004100*-----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-4381.
004500 OBJECT-COMPUTER.  IBM-4381.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 ON STATUS IS SW-TRACE-ON
004900            OFF STATUS IS SW-TRACE-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT MONTH-WORK    ASSIGN TO MONTHWRK
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT FORECAST-OUT  ASSIGN TO FCSTOUT
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT SUGGEST-OUT   ASSIGN TO SUGGOUT
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT SUMMARY-RPT   ASSIGN TO SUMMRPT
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  MONTH-WORK
006500     LABEL RECORDS ARE OMITTED
006600     RECORD CONTAINS 90 CHARACTERS
006700     DATA RECORD IS MW-LINE.
006800 01  MW-LINE                        PIC X(90).
006900*
007000 FD  FORECAST-OUT
007100     LABEL RECORDS ARE OMITTED
007200     RECORD CONTAINS 119 CHARACTERS
007300     DATA RECORD IS FR-LINE.
007400 01  FR-LINE                        PIC X(119).
007500*
007600 FD  SUGGEST-OUT
007700     LABEL RECORDS ARE OMITTED
007800     RECORD CONTAINS 433 CHARACTERS
007900     DATA RECORD IS SG-LINE.
008000 01  SG-LINE                        PIC X(433).
008100*
008200 FD  SUMMARY-RPT
008300     LABEL RECORDS ARE OMITTED
008400     RECORD CONTAINS 132 CHARACTERS
008500     LINAGE IS 60 WITH FOOTING AT 55
008600     DATA RECORD IS RPT-LINE.
008700 01  RPT-LINE                       PIC X(132).
008800*
008900 WORKING-STORAGE SECTION.
009000*
009100 01  WS-SWITCHES.
009200     05  MORE-RECS               PIC X(3)  VALUE 'YES'.
009300     05  WS-CAT-FOUND-SW         PIC X(1)  VALUE 'N'.
009400*
009500 01  WS-DISPLAY-COUNT            PIC 9(1)  VALUE ZERO.
009600*
009700 01  WS-COUNTERS.
009800     05  WS-SUB-I              PIC 9(2) COMP VALUE ZERO.
009900     05  WS-CAT-SUB            PIC 9(2) COMP VALUE ZERO.
010000     05  WS-MATCH-SUB          PIC 9(2) COMP VALUE ZERO.
010100     05  WS-BASE-COUNT         PIC 9(2) COMP VALUE ZERO.
010200     05  WS-PAGE-NO            PIC 9(2) COMP VALUE ZERO.
010300     05  WS-SUGGESTION-COUNT   PIC 9(2) COMP VALUE ZERO.
010400     05  WS-MED-COUNT          PIC 9(1) COMP VALUE ZERO.
010500*
010600*      RUN DATE, SPLIT INTO PARTS AND A SINGLE 8-DIGIT NUMBER THE
010700*      SAME WAY CBLSAV01 AND CBLSAV02 SPLIT THEIRS.
010800*
010900 01  WS-RUN-DATE.
011000     05  WS-RUN-YEAR          PIC 9(4).
011100     05  WS-RUN-MONTH         PIC 99.
011200     05  WS-RUN-DAY           PIC 99.
011300 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(8).
011400*
011500*      THE ONE FORECAST RESULT, MEDIAN/SORT WORK AREAS AND THE
011600*      BASELINE MONTH TABLE BUILT FROM THE MONTH-WORK 'M' RECORDS.
011700*
011800 COPY CBLSAVF.
011900*
012000 01  WS-BASE-TABLE.
012100     05  BT-ENTRY OCCURS 3 TIMES.
012200         10  BT-YEAR-MONTH      PIC 9(6).
012300         10  BT-YEAR-MONTH-R REDEFINES BT-YEAR-MONTH.
012400             15  BT-YEAR        PIC 9(4).
012500             15  BT-MONTH       PIC 9(2).
012600         10  BT-INCOME          PIC S9(9)V99.
012700         10  BT-FIXED           PIC S9(9)V99.
012800         10  BT-VARIABLE        PIC S9(9)V99.
012900         10  BT-CAPACITY        PIC S9(9)V99.
013000*
013100*      UP TO SEVEN DISCRETIONARY CATEGORIES, SEEDED FROM THE
013200*      DISC-CATEGORY-TABLE IN CBLSAVC, EACH CARRYING UP TO THREE
013300*      MONTHS OF ACTUAL SPENDING PULLED OFF MONTH-WORK 'C' RECORDS
013400*      AND ITS MEDIAN ONCE ALL THREE BASELINE MONTHS ARE IN.
013500*
013600 01  WS-CAT-TABLE.
013700     05  WS-CAT-ENTRY OCCURS 7 TIMES.
013800         10  WS-CAT-NAME          PIC X(20).
013900         10  WS-CAT-TITLE         PIC X(30).
014000         10  WS-CAT-TIP           PIC X(60).
014100         10  WS-CAT-MONTH-COUNT   PIC 9(1) COMP.
014200         10  WS-CAT-MONTH-AMT OCCURS 3 TIMES
014300                                  PIC S9(9)V99.
014400         10  WS-CAT-MEDIAN        PIC S9(9)V99.
014500 01  WS-CAT-SORT-HOLD.
014600     05  WS-CH-NAME           PIC X(20).
014700     05  WS-CH-TITLE          PIC X(30).
014800     05  WS-CH-TIP            PIC X(60).
014900     05  WS-CH-MONTH-COUNT    PIC 9(1) COMP.
015000     05  WS-CH-MONTH-AMT OCCURS 3 TIMES
015100                              PIC S9(9)V99.
015200     05  WS-CH-MEDIAN         PIC S9(9)V99.
015300 01  WS-SORT-SWAP-SW          PIC X(1)  VALUE 'Y'.
015400*
015500*      THE 'SUBSCRIPTIONS' CATEGORY IS A FIXED CATEGORY, NOT ONE
015600*      OF THE SEVEN DISCRETIONARY ONES, SO IT GETS ITS OWN AREA.
015700*
015800 01  WS-SUB-MONTH-COUNT        PIC 9(1) COMP VALUE ZERO.
015900 01  WS-SUB-MONTH-AMT OCCURS 3 TIMES
016000                               PIC S9(9)V99.
016100 01  WS-SUB-MEDIAN             PIC S9(9)V99 VALUE ZERO.
016200*
016300*      THREE-VALUE SORT WORK AREA, SHARED BY EVERY MEDIAN
016400*      CALCULATION IN THIS PROGRAM.
016500*
016600 01  WS-MEDIAN-WORK.
016700     05  WS-MED-A              PIC S9(9)V99.
016800     05  WS-MED-B              PIC S9(9)V99.
016900     05  WS-MED-C              PIC S9(9)V99.
017000     05  WS-MED-TEMP           PIC S9(9)V99.
017100*
017200*      UNSIGNED COPY OF A MEDIAN, BROKEN INTO WHOLE DOLLARS AND
017300*      CENTS, FOR THE SUGGESTION RATIONALE TEXT.
017400*
017500 01  WS-MEDIAN-DISPLAY-AREA.
017600     05  WS-MEDIAN-DISPLAY     PIC 9(9)V99 VALUE ZERO.
017700 01  WS-MEDIAN-DISPLAY-PARTS
017800         REDEFINES WS-MEDIAN-DISPLAY-AREA.
017900     05  WS-MEDIAN-WHOLE       PIC 9(9).
018000     05  WS-MEDIAN-CENTS       PIC 99.
018100*
018200 01  WS-REMAINING-GAP          PIC S9(9)V99 VALUE ZERO.
018300 01  WS-IMPACT                 PIC 9(7)V99  VALUE ZERO.
018400 01  WS-TOTAL-IMPACT           PIC 9(9)V99  VALUE ZERO.
018500 01  WS-NEW-MONTHS             PIC 9(3)     VALUE ZERO.
018600 01  WS-NEW-REQUIRED           PIC S9(9)V99 VALUE ZERO.
018700*
018800 COPY CBLSAVC.
018900 COPY CBLSAVM.
019000 COPY CBLSAVS.
019100*
019200*      PRINT LINES FOR THE SUMMARY REPORT.  EACH IS MOVED OR BUILT
019300*      AND THEN WRITTEN TO RPT-LINE WITH A "WRITE ... FROM".
019400*
019500 01  WS-TITLE-LINE-1.
019600     05  FILLER  PIC X(6)   VALUE 'DATE:'.
019700     05  RPT-DATE-MM         PIC 99.
019800     05  FILLER  PIC X      VALUE '/'.
019900     05  RPT-DATE-DD         PIC 99.
020000     05  FILLER  PIC X      VALUE '/'.
020100     05  RPT-DATE-YYYY       PIC 9(4).
020200     05  FILLER  PIC X(40)  VALUE SPACES.
020300     05  FILLER  PIC X(33)
020400             VALUE 'ALBIA STATE BANK - SAVINGS GOALS'.
020500     05  FILLER  PIC X(31)  VALUE SPACES.
020600     05  FILLER  PIC X(6)   VALUE 'PAGE:'.
020700     05  RPT-PAGE-NO         PIC Z9.
020800     05  FILLER  PIC X(4)   VALUE SPACES.
020900 01  WS-TITLE-LINE-2.
021000     05  FILLER  PIC X(8)   VALUE 'CBLSAV03'.
021100     05  FILLER  PIC X(40)  VALUE SPACES.
021200     05  FILLER  PIC X(30)
021300             VALUE 'SAVINGS-GOAL FORECAST SUMMARY'.
021400     05  FILLER  PIC X(54)  VALUE SPACES.
021500 01  WS-GOAL-DETAIL-LINE.
021600     05  FILLER  PIC X(14)  VALUE 'GOAL TARGET: '.
021700     05  RPT-GOAL-TARGET     PIC $$$,$$$,$$9.99.
021800     05  FILLER  PIC X(6)   VALUE SPACES.
021900     05  FILLER  PIC X(9)   VALUE 'MONTHS: '.
022000     05  RPT-GOAL-MONTHS     PIC ZZ9.
022100     05  FILLER  PIC X(6)   VALUE SPACES.
022200     05  FILLER  PIC X(8)   VALUE 'STATUS: '.
022300     05  RPT-GOAL-STATUS     PIC X(10).
022400     05  FILLER  PIC X(62)  VALUE SPACES.
022500 01  WS-COLUMN-HDG-1.
022600     05  FILLER  PIC X(20)  VALUE SPACES.
022700     05  FILLER  PIC X(10)  VALUE 'MONTH'.
022800     05  FILLER  PIC X(15)  VALUE 'INCOME'.
022900     05  FILLER  PIC X(15)  VALUE 'FIXED'.
023000     05  FILLER  PIC X(15)  VALUE 'VARIABLE'.
023100     05  FILLER  PIC X(15)  VALUE 'CAPACITY'.
023200     05  FILLER  PIC X(42)  VALUE SPACES.
023300 01  WS-BASE-DETAIL-LINE.
023400     05  FILLER  PIC X(18)  VALUE SPACES.
023500     05  RPT-BASE-MONTH      PIC Z9.
023600     05  FILLER  PIC X      VALUE '/'.
023700     05  RPT-BASE-YEAR       PIC 9(4).
023800     05  FILLER  PIC X(5)   VALUE SPACES.
023900     05  RPT-BASE-INCOME     PIC $$$,$$9.99.
024000     05  FILLER  PIC X(5)   VALUE SPACES.
024100     05  RPT-BASE-FIXED      PIC $$$,$$9.99.
024200     05  FILLER  PIC X(5)   VALUE SPACES.
024300     05  RPT-BASE-VARIABLE   PIC $$$,$$9.99.
024400     05  FILLER  PIC X(5)   VALUE SPACES.
024500     05  RPT-BASE-CAPACITY   PIC $$$,$$9.99+.
024600     05  FILLER  PIC X(46)  VALUE SPACES.
024700 01  WS-PERCENTILE-LINE-1.
024800     05  FILLER  PIC X(4)   VALUE 'P10:'.
024900     05  RPT-P10             PIC $$$,$$9.99+.
025000     05  FILLER  PIC X(4)   VALUE SPACES.
025100     05  FILLER  PIC X(4)   VALUE 'P50:'.
025200     05  RPT-P50             PIC $$$,$$9.99+.
025300     05  FILLER  PIC X(4)   VALUE SPACES.
025400     05  FILLER  PIC X(4)   VALUE 'P90:'.
025500     05  RPT-P90             PIC $$$,$$9.99+.
025600     05  FILLER  PIC X(79)  VALUE SPACES.
025700 01  WS-PERCENTILE-LINE-2.
025800     05  FILLER  PIC X(18)  VALUE 'REQUIRED MONTHLY: '.
025900     05  RPT-REQUIRED        PIC $$$,$$9.99.
026000     05  FILLER  PIC X(8)   VALUE SPACES.
026100     05  FILLER  PIC X(13)  VALUE 'MONTHLY GAP: '.
026200     05  RPT-GAP             PIC $$$,$$9.99.
026300     05  FILLER  PIC X(73)  VALUE SPACES.
026400 01  WS-SUGGEST-HDG-LINE.
026500     05  FILLER  PIC X(22)  VALUE 'LEVER TYPE'.
026600     05  FILLER  PIC X(32)  VALUE 'TITLE'.
026700     05  FILLER  PIC X(15)  VALUE 'IMPACT/MONTH'.
026800     05  FILLER  PIC X(63)  VALUE SPACES.
026900 01  WS-SUGGEST-DETAIL-LINE.
027000     05  RPT-SUGG-LEVER       PIC X(22).
027100     05  RPT-SUGG-TITLE       PIC X(32).
027200     05  RPT-SUGG-IMPACT      PIC $$,$$9.99.
027300     05  FILLER  PIC X(69)  VALUE SPACES.
027400 01  WS-TOTAL-LINE.
027500     05  FILLER  PIC X(30)
027600             VALUE 'TOTAL SUGGESTED IMPACT/MONTH:'.
027700     05  FILLER  PIC X(2)   VALUE SPACES.
027800     05  RPT-TOTAL-IMPACT     PIC $$$,$$9.99.
027900     05  FILLER  PIC X(90)  VALUE SPACES.
028000 01  WS-BLANK-LINE.
028100     05  FILLER  PIC X(132) VALUE SPACES.
028200*
028300 PROCEDURE DIVISION.
028400*
028500 0000-CBLSAV03.
028600     PERFORM 1000-INITIALIZE.
028700     PERFORM 2000-LOAD-MONTH-WORK THRU 2000-EXIT
028800         UNTIL MORE-RECS = 'NO'.
028900     CLOSE MONTH-WORK.
029000     PERFORM 5100-PRINT-HEADING.
029100     PERFORM 5200-PRINT-GOAL-LINE.
029200     PERFORM 5300-PRINT-BASELINE-MONTH
029300         VARYING WS-SUB-I FROM 1 BY 1
029400         UNTIL WS-SUB-I > WS-BASE-COUNT.
029500     PERFORM 5400-PRINT-FORECAST-LINE.
029600     IF FR-MONTHLY-GAP > 0
029700         PERFORM 3000-BUILD-SUGGESTIONS
029800     END-IF.
029900     MOVE WS-SUGGESTION-COUNT TO FR-SUGGESTION-COUNT.
030000     PERFORM 4000-REWRITE-FORECAST.
030100     PERFORM 9800-CLOSING.
030200     STOP RUN.
030300*
030400*      --------------------------------------------------------
030500*      1000 - OPEN THE FILES, CAPTURE THE RUN DATE, RE-READ THE
030600*      FORECAST-OUT RECORD AND SEED THE CATEGORY TABLE.
030700*      --------------------------------------------------------
030800*
030900 1000-INITIALIZE.
031000     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE.
031100     OPEN INPUT  FORECAST-OUT.
031200     READ FORECAST-OUT
031300         AT END
031400             MOVE SPACES TO FR-LINE
031500     END-READ.
031600     MOVE FR-LINE TO WS-FORECAST-RESULT.
031700     CLOSE FORECAST-OUT.
031800     OPEN INPUT  MONTH-WORK.
031900     OPEN OUTPUT SUGGEST-OUT.
032000     OPEN OUTPUT SUMMARY-RPT.
032100     MOVE ZERO TO WS-BASE-COUNT WS-PAGE-NO
032200                  WS-SUGGESTION-COUNT WS-TOTAL-IMPACT
032300                  WS-SUB-MONTH-COUNT WS-SUB-MEDIAN
032400                  WS-REMAINING-GAP.
032500     PERFORM 1100-SEED-CATEGORY
032600         VARYING WS-CAT-SUB FROM 1 BY 1
032700         UNTIL WS-CAT-SUB > 7.
032800     PERFORM 9000-READ-MONTH-WORK.
032900*
033000 1100-SEED-CATEGORY.
033100     MOVE DISC-CAT-NAME (WS-CAT-SUB)
033200         TO WS-CAT-NAME (WS-CAT-SUB).
033300     MOVE DISC-CAT-TITLE (WS-CAT-SUB)
033400         TO WS-CAT-TITLE (WS-CAT-SUB).
033500     MOVE DISC-CAT-TIP (WS-CAT-SUB)
033600         TO WS-CAT-TIP (WS-CAT-SUB).
033700     MOVE ZERO TO WS-CAT-MONTH-COUNT (WS-CAT-SUB).
033800     MOVE ZERO TO WS-CAT-MEDIAN (WS-CAT-SUB).
033900*
034000*      --------------------------------------------------------
034100*      2000 - READ EVERY MONTH-WORK RECORD ONCE, SORTING 'M'
034200*      INTO THE BASELINE TABLE AND 'C' CATEGORY AMOUNTS INTO THE
034300*      DISCRETIONARY TABLE OR THE SUBSCRIPTIONS AREA.
034400*      --------------------------------------------------------
034500*
034600 2000-LOAD-MONTH-WORK.
034700     IF MW-IS-MONTH-TOTAL
034800         PERFORM 2100-STORE-BASELINE-MONTH
034900     ELSE
035000         IF MW-IS-CATEGORY
035100             PERFORM 2200-ACCUMULATE-CATEGORY
035200         END-IF
035300     END-IF.
035400     PERFORM 9000-READ-MONTH-WORK.
035500 2000-EXIT.
035600     EXIT.
035700*
035800 2100-STORE-BASELINE-MONTH.
035900     ADD 1 TO WS-BASE-COUNT.
036000     MOVE MW-YEAR-MONTH TO BT-YEAR-MONTH (WS-BASE-COUNT).
036100     MOVE MW-INCOME     TO BT-INCOME (WS-BASE-COUNT).
036200     MOVE MW-FIXED-TOTAL TO BT-FIXED (WS-BASE-COUNT).
036300     MOVE MW-VARIABLE-TOTAL
036400         TO BT-VARIABLE (WS-BASE-COUNT).
036500     MOVE MW-CAPACITY TO BT-CAPACITY (WS-BASE-COUNT).
036600*
036700 2200-ACCUMULATE-CATEGORY.
036800     MOVE 'N' TO WS-CAT-FOUND-SW.
036900     PERFORM 2210-SEARCH-DISC-CATEGORY
037000         VARYING WS-CAT-SUB FROM 1 BY 1
037100         UNTIL WS-CAT-FOUND-SW = 'Y' OR WS-CAT-SUB > 7.
037200     IF WS-CAT-FOUND-SW = 'Y'
037300         PERFORM 2220-STORE-DISC-VALUE
037400     ELSE
037500         IF MW-CAT-NAME = 'Subscriptions'
037600             PERFORM 2230-STORE-SUB-VALUE
037700         END-IF
037800     END-IF.
037900*
038000 2210-SEARCH-DISC-CATEGORY.
038100     IF MW-CAT-NAME = WS-CAT-NAME (WS-CAT-SUB)
038200         MOVE 'Y' TO WS-CAT-FOUND-SW
038300         MOVE WS-CAT-SUB TO WS-MATCH-SUB
038400     END-IF.
038500*
038600 2220-STORE-DISC-VALUE.
038700     IF WS-CAT-MONTH-COUNT (WS-MATCH-SUB) < 3
038800         ADD 1 TO WS-CAT-MONTH-COUNT (WS-MATCH-SUB)
038900         MOVE MW-CAT-AMOUNT TO WS-CAT-MONTH-AMT
039000             (WS-MATCH-SUB WS-CAT-MONTH-COUNT (WS-MATCH-SUB))
039100     END-IF.
039200*
039300 2230-STORE-SUB-VALUE.
039400     IF WS-SUB-MONTH-COUNT < 3
039500         ADD 1 TO WS-SUB-MONTH-COUNT
039600         MOVE MW-CAT-AMOUNT
039700             TO WS-SUB-MONTH-AMT (WS-SUB-MONTH-COUNT)
039800     END-IF.
039900*
040000*      --------------------------------------------------------
040100*      3000 - BUILD THE LEVER SUGGESTIONS.  ONLY REACHED WHEN THE
040200*      FORECAST SHOWS A MONTHLY GAP GREATER THAN ZERO.
040300*      --------------------------------------------------------
040400*
040500 3000-BUILD-SUGGESTIONS.
040600     PERFORM 3100-COMPUTE-CATEGORY-MEDIAN
040700         VARYING WS-CAT-SUB FROM 1 BY 1
040800         UNTIL WS-CAT-SUB > 7.
040900     PERFORM 3120-COMPUTE-SUB-MEDIAN.
041000     PERFORM 3200-SORT-CATEGORIES.
041100     MOVE FR-MONTHLY-GAP TO WS-REMAINING-GAP.
041200     PERFORM 5500-PRINT-SUGGEST-HEADING.
041300     MOVE 1 TO WS-CAT-SUB.
041400     PERFORM 3300-EMIT-VARIABLE-TRIM
041500         UNTIL WS-CAT-SUB > 7 OR WS-REMAINING-GAP NOT > 0.
041600     IF WS-SUB-MONTH-COUNT > 0
041700         PERFORM 3400-EMIT-SUBSCRIPTION-CLEANUP
041800     END-IF.
041900     PERFORM 3500-EMIT-TIMELINE-LEVER.
042000     PERFORM 3600-EMIT-INCOME-LEVER.
042100     PERFORM 5600-PRINT-SUGGEST-TOTAL.
042200*
042300 3100-COMPUTE-CATEGORY-MEDIAN.
042400     MOVE WS-CAT-MONTH-COUNT (WS-CAT-SUB) TO WS-MED-COUNT.
042500     EVALUATE WS-MED-COUNT
042600         WHEN 0
042700             MOVE ZERO TO WS-CAT-MEDIAN (WS-CAT-SUB)
042800         WHEN 1
042900             MOVE WS-CAT-MONTH-AMT (WS-CAT-SUB 1)
043000                 TO WS-CAT-MEDIAN (WS-CAT-SUB)
043100         WHEN 2
043200             COMPUTE WS-CAT-MEDIAN (WS-CAT-SUB) ROUNDED =
043300                 (WS-CAT-MONTH-AMT (WS-CAT-SUB 1) +
043400                  WS-CAT-MONTH-AMT (WS-CAT-SUB 2)) / 2
043500         WHEN OTHER
043600             MOVE WS-CAT-MONTH-AMT (WS-CAT-SUB 1) TO WS-MED-A
043700             MOVE WS-CAT-MONTH-AMT (WS-CAT-SUB 2) TO WS-MED-B
043800             MOVE WS-CAT-MONTH-AMT (WS-CAT-SUB 3) TO WS-MED-C
043900             PERFORM 3110-SORT-THREE
044000             MOVE WS-MED-B TO WS-CAT-MEDIAN (WS-CAT-SUB)
044100     END-EVALUATE.
044200*
044300 3110-SORT-THREE.
044400     IF WS-MED-A > WS-MED-B
044500         MOVE WS-MED-A TO WS-MED-TEMP
044600         MOVE WS-MED-B TO WS-MED-A
044700         MOVE WS-MED-TEMP TO WS-MED-B
044800     END-IF.
044900     IF WS-MED-B > WS-MED-C
045000         MOVE WS-MED-B TO WS-MED-TEMP
045100         MOVE WS-MED-C TO WS-MED-B
045200         MOVE WS-MED-TEMP TO WS-MED-C
045300     END-IF.
045400     IF WS-MED-A > WS-MED-B
045500         MOVE WS-MED-A TO WS-MED-TEMP
045600         MOVE WS-MED-B TO WS-MED-A
045700         MOVE WS-MED-TEMP TO WS-MED-B
045800     END-IF.
045900*
046000 3120-COMPUTE-SUB-MEDIAN.
046100     EVALUATE WS-SUB-MONTH-COUNT
046200         WHEN 0
046300             MOVE ZERO TO WS-SUB-MEDIAN
046400         WHEN 1
046500             MOVE WS-SUB-MONTH-AMT (1) TO WS-SUB-MEDIAN
046600         WHEN 2
046700             COMPUTE WS-SUB-MEDIAN ROUNDED =
046800                 (WS-SUB-MONTH-AMT (1) +
046900                  WS-SUB-MONTH-AMT (2)) / 2
047000         WHEN OTHER
047100             MOVE WS-SUB-MONTH-AMT (1) TO WS-MED-A
047200             MOVE WS-SUB-MONTH-AMT (2) TO WS-MED-B
047300             MOVE WS-SUB-MONTH-AMT (3) TO WS-MED-C
047400             PERFORM 3110-SORT-THREE
047500             MOVE WS-MED-B TO WS-SUB-MEDIAN
047600     END-EVALUATE.
047700*
047800*      3200 - BUBBLE-SORT THE SEVEN CATEGORIES DESCENDING BY
047900*      SO THE BIGGEST DISCRETIONARY SPENDER IS TRIMMED FIRST.
048000*
048100 3200-SORT-CATEGORIES.
048200     PERFORM 3210-SORT-PASS UNTIL WS-SORT-SWAP-SW = 'N'.
048300*
048400 3210-SORT-PASS.
048500     MOVE 'N' TO WS-SORT-SWAP-SW.
048600     PERFORM 3220-SORT-COMPARE
048700         VARYING WS-CAT-SUB FROM 1 BY 1
048800         UNTIL WS-CAT-SUB > 6.
048900*
049000 3220-SORT-COMPARE.
049100     IF WS-CAT-MEDIAN (WS-CAT-SUB) <
049200        WS-CAT-MEDIAN (WS-CAT-SUB + 1)
049300         PERFORM 3230-SWAP-CATEGORIES
049400         MOVE 'Y' TO WS-SORT-SWAP-SW
049500     END-IF.
049600*
049700 3230-SWAP-CATEGORIES.
049800     MOVE WS-CAT-ENTRY (WS-CAT-SUB) TO WS-CAT-SORT-HOLD.
049900     MOVE WS-CAT-ENTRY (WS-CAT-SUB + 1)
050000         TO WS-CAT-ENTRY (WS-CAT-SUB).
050100     MOVE WS-CAT-SORT-HOLD
050200         TO WS-CAT-ENTRY (WS-CAT-SUB + 1).
050300*
050400*      3300 - ONE VARIABLE-TRIM SUGGESTION PER DISCRETIONARY
050500*      CATEGORY THAT HAD ACTIVITY, LARGEST MEDIAN FIRST, WHILE THE
050600*      REMAINING GAP IS STILL POSITIVE.
050700*
050800 3300-EMIT-VARIABLE-TRIM.
050900     IF WS-CAT-MONTH-COUNT (WS-CAT-SUB) > 0
051000         COMPUTE WS-IMPACT ROUNDED =
051100             WS-CAT-MEDIAN (WS-CAT-SUB) * 0.20
051200         MOVE WS-CAT-MEDIAN (WS-CAT-SUB)
051300             TO WS-MEDIAN-DISPLAY
051400         MOVE 'variable_trim' TO SG-LEVER-TYPE
051500         MOVE WS-CAT-TITLE (WS-CAT-SUB) TO SG-TITLE
051600         MOVE WS-CAT-TIP (WS-CAT-SUB) TO SG-ACTION
051700         MOVE WS-CAT-MONTH-COUNT (WS-CAT-SUB)
051800             TO WS-DISPLAY-COUNT
051900         STRING 'BASED ON $' DELIMITED BY SIZE
052000             WS-MEDIAN-WHOLE DELIMITED BY SIZE
052100             '.' DELIMITED BY SIZE
052200             WS-MEDIAN-CENTS DELIMITED BY SIZE
052300             ' AVERAGE MONTHLY ' DELIMITED BY SIZE
052400             WS-CAT-NAME (WS-CAT-SUB) DELIMITED BY SPACE
052500             ' SPENDING OVER ' DELIMITED BY SIZE
052600             WS-DISPLAY-COUNT DELIMITED BY SIZE
052700             ' BASELINE MONTH(S).' DELIMITED BY SIZE
052800             INTO SG-RATIONALE
052900         MOVE WS-IMPACT TO SG-IMPACT-PER-MONTH
053000         MOVE ZERO TO SG-NEW-MONTHS
053100         MOVE ZERO TO SG-NEW-REQUIRED-MONTHLY
053300         PERFORM 3900-WRITE-SUGGESTION
053400         PERFORM 3910-PRINT-SUGGESTION-LINE
053500         SUBTRACT WS-IMPACT FROM WS-REMAINING-GAP
053600     END-IF.
053700     ADD 1 TO WS-CAT-SUB.
053800*
053900*      3400 - ONE SUBSCRIPTION CLEANUP SUGGESTION WHEN A
054000*      SUBSCRIPTIONS CATEGORY HAD ANY MONTHLY ACTIVITY.  IMPACT IS
054100*      A QUARTER OF THE MEDIAN, CLAMPED BETWEEN $15 AND $30.
054200*
054300 3400-EMIT-SUBSCRIPTION-CLEANUP.
054400     COMPUTE WS-IMPACT ROUNDED = WS-SUB-MEDIAN * 0.25.
054500     IF WS-IMPACT < 15
054600         MOVE 15 TO WS-IMPACT
054700     ELSE
054800         IF WS-IMPACT > 30
054900             MOVE 30 TO WS-IMPACT
055000         END-IF
055100     END-IF.
055200     MOVE WS-SUB-MEDIAN TO WS-MEDIAN-DISPLAY.
055300     MOVE WS-SUB-MONTH-COUNT TO WS-DISPLAY-COUNT.
055400     MOVE 'subscription_cleanup' TO SG-LEVER-TYPE.
055500     MOVE 'TRIM AN UNUSED SUBSCRIPTION'
055600         TO SG-TITLE.
055700     STRING 'REVIEW YOUR SUBSCRIPTIONS AND CANCEL OR '
055800             DELIMITED BY SIZE
055900         'DOWNGRADE AT LEAST ONE YOU RARELY USE.'
056000             DELIMITED BY SIZE
056100         INTO SG-ACTION.
056200     STRING 'BASED ON A $' DELIMITED BY SIZE
056300         WS-MEDIAN-WHOLE DELIMITED BY SIZE
056400         '.' DELIMITED BY SIZE
056500         WS-MEDIAN-CENTS DELIMITED BY SIZE
056600         ' MEDIAN MONTHLY SUBSCRIPTIONS SPEND OVER '
056700             DELIMITED BY SIZE
056800         WS-DISPLAY-COUNT DELIMITED BY SIZE
056900         ' BASELINE MONTH(S).' DELIMITED BY SIZE
057000         INTO SG-RATIONALE.
057100     MOVE WS-IMPACT TO SG-IMPACT-PER-MONTH.
057200     MOVE ZERO TO SG-NEW-MONTHS.
057300     MOVE ZERO TO SG-NEW-REQUIRED-MONTHLY.
057400     PERFORM 3900-WRITE-SUGGESTION.
057500     PERFORM 3910-PRINT-SUGGESTION-LINE.
057600*
057700*      3500 - THE TIMELINE LEVER -- PUSH THE DEADLINE OUT ONE
057800*      AND SHOW THE LOWER REQUIRED MONTHLY AMOUNT THAT RESULTS.
057900*      NO DIRECT IMPACT ON MONTHLY CAPACITY.
058000*
058100 3500-EMIT-TIMELINE-LEVER.
058200     COMPUTE WS-NEW-MONTHS = FR-PARSED-MONTHS + 1.
058300     COMPUTE WS-NEW-REQUIRED ROUNDED =
058400         FR-PARSED-TARGET-AMOUNT / WS-NEW-MONTHS.
058500     MOVE 'timeline' TO SG-LEVER-TYPE.
058600     MOVE 'EXTEND YOUR TIMELINE BY ONE MONTH'
058700         TO SG-TITLE.
058800     STRING 'PUSH YOUR TARGET DATE OUT ONE MONTH TO '
058900             DELIMITED BY SIZE
059000         'LOWER THE AMOUNT YOU NEED EACH MONTH.'
059100             DELIMITED BY SIZE
059200         INTO SG-ACTION.
059300     STRING 'ONE EXTRA MONTH LOWERS THE REQUIRED '
059400             DELIMITED BY SIZE
059500         'MONTHLY AMOUNT FROM ' DELIMITED BY SIZE
059600         FR-REQUIRED-MONTHLY DELIMITED BY SIZE
059700         ' TO ' DELIMITED BY SIZE
059800         WS-NEW-REQUIRED DELIMITED BY SIZE
059900         '.' DELIMITED BY SIZE
060000         INTO SG-RATIONALE.
060100     MOVE ZERO TO SG-IMPACT-PER-MONTH.
060200     MOVE WS-NEW-MONTHS TO SG-NEW-MONTHS.
060300     MOVE WS-NEW-REQUIRED TO SG-NEW-REQUIRED-MONTHLY.
060400     PERFORM 3900-WRITE-SUGGESTION.
060500     PERFORM 3910-PRINT-SUGGESTION-LINE.
060600*
060700*      3600 - THE INCOME LEVER -- A FLAT $100 A MONTH OF EXTRA
060800*      INCOME.  ALWAYS OFFERED LAST WHEN THE GAP IS POSITIVE.
060900*
061000 3600-EMIT-INCOME-LEVER.
061100     MOVE 'income' TO SG-LEVER-TYPE.
061200     MOVE 'ADD A LITTLE SIDE INCOME' TO SG-TITLE.
061300     STRING 'PICK UP EXTRA INCOME -- A SHIFT, A SIDE '
061400             DELIMITED BY SIZE
061500         'JOB, SELLING ITEMS YOU NO LONGER NEED -- '
061600             DELIMITED BY SIZE
061700         'TO CLOSE THE GAP.' DELIMITED BY SIZE
061800         INTO SG-ACTION.
061900     STRING 'A STEADY $100 A MONTH OF EXTRA INCOME '
062000             DELIMITED BY SIZE
062100         'NARROWS THE MONTHLY GAP DIRECTLY.'
062200             DELIMITED BY SIZE
062300         INTO SG-RATIONALE.
062400     MOVE 100.00 TO SG-IMPACT-PER-MONTH.
062500     MOVE ZERO TO SG-NEW-MONTHS.
062600     MOVE ZERO TO SG-NEW-REQUIRED-MONTHLY.
062700     PERFORM 3900-WRITE-SUGGESTION.
062800     PERFORM 3910-PRINT-SUGGESTION-LINE.
062900*
063000 3900-WRITE-SUGGESTION.
063100     MOVE SPACES TO SG-LINE.
063200     MOVE WS-SUGGESTION TO SG-LINE.
063300     WRITE SG-LINE.
063400     ADD 1 TO WS-SUGGESTION-COUNT.
063500     ADD SG-IMPACT-PER-MONTH TO WS-TOTAL-IMPACT.
063600     IF SW-TRACE-ON
063700         DISPLAY 'CBLSAV03 SUGGESTION ' SG-LEVER-TYPE
063800                  ' IMPACT ' SG-IMPACT-PER-MONTH
063900     END-IF.
064000*
064100 3910-PRINT-SUGGESTION-LINE.
064200     MOVE SG-LEVER-TYPE TO RPT-SUGG-LEVER.
064300     MOVE SG-TITLE TO RPT-SUGG-TITLE.
064400     MOVE SG-IMPACT-PER-MONTH TO RPT-SUGG-IMPACT.
064500     WRITE RPT-LINE FROM WS-SUGGEST-DETAIL-LINE
064600         AFTER ADVANCING 1 LINE.
064700*
064800*      --------------------------------------------------------
064900*      4000 - PATCH THE FINAL SUGGESTION COUNT BACK ONTO THE ONE
065000*      FORECAST-OUT RECORD.
065100*      --------------------------------------------------------
065200*
065300 4000-REWRITE-FORECAST.
065400     OPEN OUTPUT FORECAST-OUT.
065500     MOVE SPACES TO FR-LINE.
065600     MOVE WS-FORECAST-RESULT TO FR-LINE.
065700     WRITE FR-LINE.
065800     CLOSE FORECAST-OUT.
065900*
066000*      --------------------------------------------------------
066100*      5000 - SUMMARY REPORT PARAGRAPHS.
066200*      --------------------------------------------------------
066300*
066400 5100-PRINT-HEADING.
066500     ADD 1 TO WS-PAGE-NO.
066600     MOVE WS-PAGE-NO TO RPT-PAGE-NO.
066700     MOVE WS-RUN-MONTH TO RPT-DATE-MM.
066800     MOVE WS-RUN-DAY TO RPT-DATE-DD.
066900     MOVE WS-RUN-YEAR TO RPT-DATE-YYYY.
067000     WRITE RPT-LINE FROM WS-TITLE-LINE-1
067100         AFTER ADVANCING TOP-OF-FORM.
067200     WRITE RPT-LINE FROM WS-TITLE-LINE-2
067300         AFTER ADVANCING 1 LINE.
067400     WRITE RPT-LINE FROM WS-BLANK-LINE
067500         AFTER ADVANCING 1 LINE.
067600*
067700 5200-PRINT-GOAL-LINE.
067800     MOVE FR-PARSED-TARGET-AMOUNT TO RPT-GOAL-TARGET.
067900     MOVE FR-PARSED-MONTHS TO RPT-GOAL-MONTHS.
068000     MOVE FR-STATUS TO RPT-GOAL-STATUS.
068100     WRITE RPT-LINE FROM WS-GOAL-DETAIL-LINE
068200         AFTER ADVANCING 2 LINES.
068300     WRITE RPT-LINE FROM WS-COLUMN-HDG-1
068400         AFTER ADVANCING 2 LINES.
068500*
068600 5300-PRINT-BASELINE-MONTH.
068700     MOVE BT-MONTH (WS-SUB-I) TO RPT-BASE-MONTH.
068800     MOVE BT-YEAR (WS-SUB-I) TO RPT-BASE-YEAR.
068900     MOVE BT-INCOME (WS-SUB-I) TO RPT-BASE-INCOME.
069000     MOVE BT-FIXED (WS-SUB-I) TO RPT-BASE-FIXED.
069100     MOVE BT-VARIABLE (WS-SUB-I) TO RPT-BASE-VARIABLE.
069200     MOVE BT-CAPACITY (WS-SUB-I) TO RPT-BASE-CAPACITY.
069300     WRITE RPT-LINE FROM WS-BASE-DETAIL-LINE
069400         AFTER ADVANCING 1 LINE.
069500*
069600 5400-PRINT-FORECAST-LINE.
069700     MOVE FR-P10-CAPACITY TO RPT-P10.
069800     MOVE FR-P50-CAPACITY TO RPT-P50.
069900     MOVE FR-P90-CAPACITY TO RPT-P90.
070000     MOVE FR-REQUIRED-MONTHLY TO RPT-REQUIRED.
070100     MOVE FR-MONTHLY-GAP TO RPT-GAP.
070200     WRITE RPT-LINE FROM WS-BLANK-LINE
070300         AFTER ADVANCING 1 LINE.
070400     WRITE RPT-LINE FROM WS-PERCENTILE-LINE-1
070500         AFTER ADVANCING 2 LINES.
070600     WRITE RPT-LINE FROM WS-PERCENTILE-LINE-2
070700         AFTER ADVANCING 1 LINE.
070800*
070900 5500-PRINT-SUGGEST-HEADING.
071000     WRITE RPT-LINE FROM WS-BLANK-LINE
071100         AFTER ADVANCING 1 LINE.
071200     WRITE RPT-LINE FROM WS-SUGGEST-HDG-LINE
071300         AFTER ADVANCING 2 LINES.
071400*
071500 5600-PRINT-SUGGEST-TOTAL.
071600     MOVE WS-TOTAL-IMPACT TO RPT-TOTAL-IMPACT.
071700     WRITE RPT-LINE FROM WS-TOTAL-LINE
071800         AFTER ADVANCING 2 LINES.
071900*
072000*      --------------------------------------------------------
072100*      9000 - COMMON READ PARAGRAPH FOR THE MONTH-WORK FILE.
072200*      --------------------------------------------------------
072300*
072400 9000-READ-MONTH-WORK.
072500     READ MONTH-WORK INTO WS-MONTH-WORK-REC
072600         AT END
072700             MOVE 'NO' TO MORE-RECS
072800     END-READ.
072900*
073000 9800-CLOSING.
073100     CLOSE SUGGEST-OUT.
073200     CLOSE SUMMARY-RPT.
073300     IF SW-TRACE-ON
073400         DISPLAY 'CBLSAV03 SUGGESTIONS WRITTEN '
073500                  WS-SUGGESTION-COUNT
073600     END-IF.
