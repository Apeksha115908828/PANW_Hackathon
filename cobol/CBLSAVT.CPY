000100*-----------------------------------------------------------------
000200*  CBLSAVT  -  TRANSACTION WORK RECORD
000300*  SAVINGS-GOAL FORECAST SYSTEM
000400*
000500*  ONE TRANSACTION LINE, ALREADY UNSTRUNG FROM THE DELIMITED
000600*  TRANSACTIONS FILE INTO ITS WORKING FIELDS.  USED BY CBLSAV01
000700*  (THE TRANSACTION LOAD / MONTH-BUILD PROGRAM) ONLY.
000800*
000900*  03/14/94  AL   TKT-4410  ORIGINAL COPYBOOK.
001000*-----------------------------------------------------------------
001100     01  WS-TRANSACTION.
001200         05  WS-TRAN-DATE-TXT        PIC X(10).
001300         05  WS-TRAN-DATE-PARTS.
001400             10  WS-TRAN-YEAR        PIC 9(4).
001500             10  WS-TRAN-MONTH       PIC 99.
001600             10  WS-TRAN-DAY         PIC 99.
001700         05  WS-TRAN-DATE-NUM REDEFINES WS-TRAN-DATE-PARTS
001800                 PIC 9(8).
001900         05  WS-TRAN-AMOUNT-TXT      PIC X(14).
002000         05  WS-TRAN-AMOUNT          PIC S9(7)V99.
002100         05  WS-TRAN-MERCHANT        PIC X(30).
002200         05  WS-TRAN-CATEGORY        PIC X(20).
002300         05  WS-TRAN-ACCOUNT         PIC X(15).
002400         05  WS-TRAN-FIXED-FLAG      PIC X(1).
002500             88  WS-TRAN-IS-FIXED    VALUE 'Y'.
002600             88  WS-TRAN-IS-VARBL    VALUE 'N'.
002700         05  FILLER                  PIC X(09).
