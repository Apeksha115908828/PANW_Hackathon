000100*-----------------------------------------------------------------
000200*  CBLSAVF  -  FORECAST RESULT RECORD
000300*  SAVINGS-GOAL FORECAST SYSTEM
000400*
000500*  ONE FORECAST RESULT, WRITTEN BY CBLSAV02 TO FORECAST-OUT AND
000600*  RE-READ BY CBLSAV03 TO DRIVE THE SUGGESTION PASS AND THE
000700*  SUMMARY REPORT.
000800*
000900*  03/24/94  AL   TKT-4411  ORIGINAL COPYBOOK.
001000*  06/02/01  RJH  TKT-4431  PICTURES LINED UP WITH THE FORECAST
001100*                           OUTPUT FILE LAYOUT FROM ANALYSIS.
001200*-----------------------------------------------------------------
001300     01  WS-FORECAST-RESULT.
001400         05  FR-STATUS               PIC X(10).
001500             88  FR-STAT-ON-TRACK    VALUE 'on_track'.
001600             88  FR-STAT-BORDERLINE  VALUE 'borderline'.
001700             88  FR-STAT-OFF-TRACK   VALUE 'off_track'.
001800             88  FR-STAT-UNPARSABLE  VALUE 'UNPARSABLE'.
001900         05  FR-ON-TRACK-FLAG        PIC X(1).
002000             88  FR-IS-ON-TRACK      VALUE 'Y'.
002100             88  FR-NOT-ON-TRACK     VALUE 'N'.
002200         05  FR-REQUIRED-MONTHLY     PIC S9(9)V99.
002300         05  FR-PARSED-TARGET-AMOUNT PIC S9(9)V99.
002400         05  FR-PARSED-MONTHS        PIC 9(3).
002500         05  FR-P10-CAPACITY         PIC S9(7)V99.
002600         05  FR-P50-CAPACITY         PIC S9(7)V99.
002700         05  FR-P90-CAPACITY         PIC S9(7)V99.
002800         05  FR-PROJECTED-MONTHLY    PIC S9(7)V99.
002900         05  FR-FORECAST-BALANCE-P50 PIC S9(9)V99.
003000         05  FR-MONTHLY-GAP          PIC S9(9)V99.
003100         05  FR-SUGGESTION-COUNT     PIC 9(2).
003200         05  FR-MONTH-COUNT          PIC 9(3).
003300         05  FILLER                  PIC X(20).
