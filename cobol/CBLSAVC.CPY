000100*-----------------------------------------------------------------
000200*  CBLSAVC  -  CATEGORY AND MONTH-NAME LOOKUP TABLES
000300*  SAVINGS-GOAL FORECAST SYSTEM
000400*
000500*  HARD-CODED CLASSIFICATION TABLES SHARED BY ALL THREE SAVINGS
000600*  FORECAST PROGRAMS -- FIXED-SPEND CATEGORIES, TRIM-SUGGESTION
000700*  CATEGORIES (WITH TITLE/TIP TEXT), AND CALENDAR MONTH NAMES FOR
000800*  THE GOAL-TEXT DEADLINE SCAN.
000900*
001000*  03/17/94  AL   TKT-4410  ORIGINAL COPYBOOK.
001100*  11/09/98  DWK  TKT-4432  ADDED MONTH-NAME TABLE FOR "BY MONTH"
001200*                           DEADLINE WORDING IN THE GOAL SENTENCE.
001300*-----------------------------------------------------------------
001400     01  FIXED-CATEGORY-TABLE-DATA.
001500         05  FILLER   PIC X(20)  VALUE 'Rent'.
001600         05  FILLER   PIC X(20)  VALUE 'Mortgage'.
001700         05  FILLER   PIC X(20)  VALUE 'Loan'.
001800         05  FILLER   PIC X(20)  VALUE 'Utilities'.
001900         05  FILLER   PIC X(20)  VALUE 'Internet'.
002000         05  FILLER   PIC X(20)  VALUE 'Phone'.
002100         05  FILLER   PIC X(20)  VALUE 'Insurance'.
002200         05  FILLER   PIC X(20)  VALUE 'Tuition'.
002300         05  FILLER   PIC X(20)  VALUE 'Subscriptions'.
002400     01  FIXED-CATEGORY-TABLE REDEFINES
002500             FIXED-CATEGORY-TABLE-DATA.
002600         05  FIXED-CATEGORY-NAME OCCURS 9 TIMES PIC X(20).
002700*
002800*          DISCRETIONARY (TRIM-ELIGIBLE) CATEGORIES --
002900*          NAME / SUGGESTION TITLE / SUGGESTION TIP TEXT
003000*
003100     01  DISC-CATEGORY-TABLE-DATA.
003200         05  FILLER  PIC X(20) VALUE 'Dining'.
003300         05  FILLER  PIC X(30) VALUE 'TRY A HOME-COOKED SWAP'.
003400         05  FILLER  PIC X(60) VALUE
003500         'SWAP ONE DINING-OUT MEAL A WEEK FOR A HOME-COOKED MEAL'.
003600         05  FILLER  PIC X(20) VALUE 'Restaurants'.
003700         05  FILLER  PIC X(30) VALUE 'TRY A HOME-COOKED SWAP'.
003800         05  FILLER  PIC X(60) VALUE
003900         'SWAP ONE RESTAURANT MEAL A WEEK FOR A HOME-COOKED MEAL'.
004000         05  FILLER  PIC X(20) VALUE 'Shopping'.
004100         05  FILLER  PIC X(30) VALUE 'ADD A 24-HOUR PAUSE'.
004200         05  FILLER  PIC X(60) VALUE
004300         'WAIT 24 HOURS BEFORE ANY NON-ESSENTIAL PURCHASE'.
004400         05  FILLER  PIC X(20) VALUE 'Rideshare'.
004500         05  FILLER  PIC X(30) VALUE 'BUNDLE YOUR ERRANDS'.
004600         05  FILLER  PIC X(60) VALUE
004700         'COMBINE TRIPS TO CUT THE NUMBER OF RIDESHARE FARES'.
004800         05  FILLER  PIC X(20) VALUE 'Entertainment'.
004900         05  FILLER  PIC X(30) VALUE 'SKIP ONE OUTING'.
005000         05  FILLER  PIC X(60) VALUE
005100         'SKIP ONE PAID OUTING PER MONTH AND BANK THE DIFFERENCE'.
005200         05  FILLER  PIC X(20) VALUE 'Travel'.
005300         05  FILLER  PIC X(30) VALUE 'CHOOSE A LOWER-COST TRIP'.
005400         05  FILLER  PIC X(60) VALUE
005500         'SWAP ONE TRIP FOR A LOWER-COST LOCAL ACTIVITY'.
005600         05  FILLER  PIC X(20) VALUE 'Hobbies'.
005700         05  FILLER  PIC X(30) VALUE 'REUSE GEAR YOU ALREADY OWN'.
005800         05  FILLER  PIC X(60) VALUE
005900         'HOLD OFF NEW HOBBY GEAR AND REUSE WHAT YOU ALREADY OWN'.
006000     01  DISC-CATEGORY-TABLE REDEFINES DISC-CATEGORY-TABLE-DATA.
006100         05  DISC-CAT-ENTRY OCCURS 7 TIMES.
006200             10  DISC-CAT-NAME   PIC X(20).
006300             10  DISC-CAT-TITLE  PIC X(30).
006400             10  DISC-CAT-TIP    PIC X(60).
006500*
006600*          CALENDAR MONTH NAMES, JANUARY THRU DECEMBER, FOR THE
006700*          GOAL-TEXT "BY <MONTHNAME>" DEADLINE SCAN.
006800*
006900     01  MONTH-NAME-TABLE-DATA.
007000         05  FILLER   PIC X(09)  VALUE 'JANUARY'.
007100         05  FILLER   PIC X(09)  VALUE 'FEBRUARY'.
007200         05  FILLER   PIC X(09)  VALUE 'MARCH'.
007300         05  FILLER   PIC X(09)  VALUE 'APRIL'.
007400         05  FILLER   PIC X(09)  VALUE 'MAY'.
007500         05  FILLER   PIC X(09)  VALUE 'JUNE'.
007600         05  FILLER   PIC X(09)  VALUE 'JULY'.
007700         05  FILLER   PIC X(09)  VALUE 'AUGUST'.
007800         05  FILLER   PIC X(09)  VALUE 'SEPTEMBER'.
007900         05  FILLER   PIC X(09)  VALUE 'OCTOBER'.
008000         05  FILLER   PIC X(09)  VALUE 'NOVEMBER'.
008100         05  FILLER   PIC X(09)  VALUE 'DECEMBER'.
008200     01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-TABLE-DATA.
008300         05  MONTH-NAME-ENTRY OCCURS 12 TIMES PIC X(09).
008400     01  MONTH-LAST-DAY-TABLE-DATA.
008500         05  FILLER   PIC 99     VALUE 31.
008600         05  FILLER   PIC 99     VALUE 28.
008700         05  FILLER   PIC 99     VALUE 31.
008800         05  FILLER   PIC 99     VALUE 30.
008900         05  FILLER   PIC 99     VALUE 31.
009000         05  FILLER   PIC 99     VALUE 30.
009100         05  FILLER   PIC 99     VALUE 31.
009200         05  FILLER   PIC 99     VALUE 31.
009300         05  FILLER   PIC 99     VALUE 30.
009400         05  FILLER   PIC 99     VALUE 31.
009500         05  FILLER   PIC 99     VALUE 30.
009600         05  FILLER   PIC 99     VALUE 31.
009700     01  MONTH-LAST-DAY-TABLE REDEFINES MONTH-LAST-DAY-TABLE-DATA.
009800         05  MONTH-LAST-DAY-ENTRY OCCURS 12 TIMES PIC 99.
