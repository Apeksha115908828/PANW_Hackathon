000100*-----------------------------------------------------------------
000200*  CBLSAVS  -  SUGGESTION RECORD
000300*  SAVINGS-GOAL FORECAST SYSTEM
000400*
000500*  ONE LEVER SUGGESTION, WRITTEN BY CBLSAV03 TO SUGGEST-OUT.  A
000600*  FORECAST THAT COMES OUT BORDERLINE OR OFF_TRACK CAN PRODUCE
000700*  SEVERAL OF THESE, ONE PER LEVER TRIED.
000800*
000900*  03/30/94  AL   TKT-4412  ORIGINAL COPYBOOK.
001000*  06/02/01  RJH  TKT-4431  PICTURES LINED UP WITH THE SUGGEST-OUT
001100*                           FILE LAYOUT GIVEN TO US BY ANALYSIS.
001200*-----------------------------------------------------------------
001300     01  WS-SUGGESTION.
001400         05  SG-LEVER-TYPE           PIC X(20).
001500             88  SG-LEV-VAR-TRIM     VALUE 'variable_trim'.
001600             88  SG-LEV-SUBS-CLEAN   VALUE 'subscription_cleanup'.
001700             88  SG-LEV-TIMELINE     VALUE 'timeline'.
001800             88  SG-LEV-INCOME       VALUE 'income'.
001900         05  SG-TITLE                PIC X(50).
002000         05  SG-ACTION               PIC X(200).
002100         05  SG-RATIONALE            PIC X(120).
002200         05  SG-IMPACT-PER-MONTH     PIC S9(7)V99.
002300         05  SG-NEW-MONTHS           PIC 9(3).
002400         05  SG-NEW-REQUIRED-MONTHLY PIC S9(9)V99.
002500         05  FILLER                  PIC X(20).
